000100*-----------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------*
000130 PROGRAM-ID.    HITRATE.
000140 AUTHOR.        EDWIN  A. ACKERMAN.
000150 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000160 DATE-WRITTEN.  03/11/92.
000170 DATE-COMPILED.
000180 SECURITY.      NON-CONFIDENTIAL.
000190*-----------------------------------------------------------*
000200*  H I T R A T E                                             *
000210*                                                             *
000220*  HITTER RATING BUILDER.  READS THE PLAYING-TIME-NORMALIZED *
000230*  HITTER FILE PRODUCED BY PTNORM, DERIVES STRIKEOUTS AND    *
000240*  TOTAL BASES, SUPPLEMENTS ANY HITTER SHORT OF A FULL       *
000250*  SEASON'S PLATE APPEARANCES WITH REPLACEMENT-LEVEL         *
000260*  PRODUCTION, COMPUTES SEVEN CATEGORY Z-SCORES PLUS A       *
000270*  TOTAL, SORTS DESCENDING BY THE TOTAL, AND WRITES THE      *
000280*  RATED-HITTER FILE THE LEAGUE'S DRAFT BOARD READS FROM.    *
000290*-----------------------------------------------------------*
000300*  M A I N T E N A N C E   L O G                             *
000310*-----------------------------------------------------------*
000320* 03/11/92 EAA  TJ-1182  INITIAL VERSION.  STRAIGHT COUNTING-*
000330*                        STAT RANKING, NO Z-SCORES YET.      *
000340* 04/02/93 EAA  TJ-1296  ADDED TOTAL-BASES DERIVATION --     *
000350*                        LEAGUE SCORING CHANGED TO SLUGGING- *
000360*                        WEIGHTED CATEGORIES THIS SEASON.    *
000370* 01/17/96 RJT  TJ-1955  REPLACEMENT-LEVEL SUPPLEMENTATION   *
000380*                        ADDED FOR HITTERS UNDER A FULL      *
000390*                        SEASON OF PLATE APPEARANCES.        *
000400* 02/08/97 RJT  TJ-2206  FILE STATUS CHECKING ADDED ON ALL   *
000410*                        OPENS PER SHOP STANDARD SP-11.      *
000420* 12/29/98 EAA  TJ-4461  Y2K -- RUN-DATE NOW CARRIES A FULL  *
000430*                        4-DIGIT CENTURY THROUGHOUT.         *
000440* 03/11/99 EAA  TJ-4611  REWRITE TO THE SEVEN-CATEGORY       *
000450*                        Z-SCORE MODEL (R, HR, RBI, SB, TB,  *
000460*                        SO, OBP) REPLACING THE OLD STRAIGHT *
000470*                        COUNTING-STAT RANK.                 *
000480* 09/30/99 EAA  TJ-4688  RATED FILE NOW BUILT VIA SORT WITH  *
000490*                        AN INPUT/OUTPUT PROCEDURE INSTEAD   *
000500*                        OF AN IN-MEMORY TABLE -- TABLE WAS  *
000510*                        RUNNING OUT OF ROOM ON A DEEP POOL. *
000520* 02/08/00 RJT  TJ-4902  VALID-NAME-CHAR CLASS TEST ADDED TO *
000530*                        RECORD VALIDATION -- A GARBLED NAME *
000540*                        FIELD NOW FAILS THE SAME SKIP AS A  *
000550*                        NON-NUMERIC STAT.                   *
000560* 07/21/00 DQ   TJ-4802  INPUT RECORD IS NOW THE PTNORM      *
000570*                        NORMALIZED-HITTER FILE (DECIMAL     *
000580*                        COUNTING STATS) RATHER THAN THE RAW *
000590*                        BATTING-SYSTEM EXTRACT.             *
000600*-----------------------------------------------------------*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-370.
000640 OBJECT-COMPUTER.  IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS VALID-NAME-CHAR IS 'A' THRU 'Z', 'a' THRU 'z',
000680                               SPACE, '.', '-', QUOTE.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT HITTER-FILE        ASSIGN TO HITRATIN
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS IS HITRATIN-STATUS.
000740     SELECT RATED-HITTER-FILE  ASSIGN TO RATEHIT
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS IS RATEHIT-STATUS.
000770     SELECT RATE-SORT-FILE     ASSIGN TO SORTWK1.
000780     SELECT PRINT-FILE         ASSIGN TO HRATERPT
000790            FILE STATUS IS HRATERPT-STATUS.
000800*-----------------------------------------------------------*
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  HITTER-FILE
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD.
000860 01  HITTER-FILE-REC              PIC X(155).
000870*-----------------------------------------------------------*
000880 FD  RATED-HITTER-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD.
000910 COPY RATHIT.
000920*-----------------------------------------------------------*
000930 FD  PRINT-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD.
000960 01  PRINT-RECORD.
000970     05  PRINT-LINE               PIC X(132).
000980     05  FILLER                   PIC X(05)  VALUE SPACES.
000990*-----------------------------------------------------------*
001000 WORKING-STORAGE SECTION.
001010*-----------------------------------------------------------*
001020*  STANDALONE SCRATCH ITEMS -- NOT PART OF ANY RECORD.        *
001030*-----------------------------------------------------------*
001040 77  WS-RATED-COUNT              PIC 9(04)  USAGE COMP
001050                                             VALUE 0.
001060 77  WS-RPT-COUNT                PIC 9(02)  USAGE COMP
001070                                             VALUE 0.
001080*-----------------------------------------------------------*
001090 COPY HITREC.
001100*-----------------------------------------------------------*
001110 COPY PRTCTL.
001120*-----------------------------------------------------------*
001130 01  WS-FILE-STATUS-FIELDS.
001140     05  HITRATIN-STATUS          PIC X(02)  VALUE '00'.
001150     05  RATEHIT-STATUS           PIC X(02)  VALUE '00'.
001160     05  HRATERPT-STATUS          PIC X(02)  VALUE '00'.
001170     05  FILLER                   PIC X(05)  VALUE SPACES.
001180*-----------------------------------------------------------*
001190 01  WS-SWITCHES.
001200     05  HITTER-EOF-SW            PIC X(01)  VALUE 'N'.
001210         88  HITTER-EOF                      VALUE 'Y'.
001220     05  SORT-EOF-SW              PIC X(01)  VALUE 'N'.
001230         88  SORT-EOF                        VALUE 'Y'.
001240     05  VALID-RECORD-SW          PIC X(01)  VALUE 'Y'.
001250         88  VALID-RECORD                    VALUE 'Y'.
001260     05  FILLER                   PIC X(05)  VALUE SPACES.
001270*-----------------------------------------------------------*
001280*  WS-UNIT-B-CONSTANTS -- WEEKLY CATEGORY STANDARD           *
001290*  DEVIATIONS, REPLACEMENT-LEVEL PER-PA RATES, AND THE       *
001300*  SEASON/WEEK SHAPE OF THE LEAGUE, PER THE RATING RUNBOOK.  *
001310*-----------------------------------------------------------*
001320 01  WS-UNIT-B-CONSTANTS.
001330     05  WC-SD-R                  PIC 9(02)V9(02) VALUE 6.03.
001340     05  WC-SD-HR                 PIC 9(02)V9(02) VALUE 2.93.
001350     05  WC-SD-RBI                PIC 9(02)V9(02) VALUE 6.72.
001360     05  WC-SD-SB                 PIC 9(02)V9(02) VALUE 2.57.
001370     05  WC-SD-SO                 PIC 9(02)V9(02) VALUE 7.45.
001380     05  WC-SD-TB                 PIC 9(02)V9(02) VALUE 15.94.
001390     05  WC-SD-OBP                PIC 9V9(02)     VALUE 0.04.
001400     05  WC-AVG-OBP               PIC 9V9(02)     VALUE 0.32.
001410     05  WC-NUM-WEEKS             PIC 9(02)  USAGE COMP
001420                                              VALUE 25.
001430     05  WC-TARGET-PA             PIC 9(04)  USAGE COMP
001440                                              VALUE 0600.
001450     05  WC-REP-R-PER-PA          PIC 9V9(06) VALUE 0.120277.
001460     05  WC-REP-HR-PER-PA         PIC 9V9(06) VALUE 0.033234.
001470     05  WC-REP-RBI-PER-PA        PIC 9V9(06) VALUE 0.118892.
001480     05  WC-REP-SO-PER-PA         PIC 9V9(06) VALUE 0.223739.
001490     05  WC-REP-TB-PER-PA         PIC 9V9(06) VALUE 0.367755.
001500     05  WC-REP-SB-PER-PA         PIC 9V9(06) VALUE 0.017409.
001510     05  WC-REP-OBP               PIC 9V9(03) VALUE 0.312.
001520     05  FILLER                   PIC X(05)  VALUE SPACES.
001530*-----------------------------------------------------------*
001540*  WORKING FIELDS THE SUPPLEMENT/Z-SCORE MATH RUNS IN.       *
001550*-----------------------------------------------------------*
001560 01  WS-UNIT-B-WORK-FIELDS.
001570     05  WK-PA                    PIC 9(04)V9(04).
001580     05  WK-R                     PIC 9(04)V9(04).
001590     05  WK-HR                    PIC 9(04)V9(04).
001600     05  WK-RBI                   PIC 9(04)V9(04).
001610     05  WK-SO                    PIC 9(04)V9(04).
001620     05  WK-TB                    PIC 9(04)V9(04).
001630     05  WK-SB                    PIC 9(04)V9(04).
001640     05  WK-OBP                   PIC 9V9(04).
001650     05  WK-PA-GAP                   PIC 9(04)V9(04).
001660     05  FILLER                   PIC X(05)  VALUE SPACES.
001670*-----------------------------------------------------------*
001680 01  PRINT-LINES.
001690     05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACES.
001700     05  FILLER                   PIC X(05)  VALUE SPACES.
001710*-----------------------------------------------------------*
001720 01  RPT-COUNT-LINE-B.
001730     05  FILLER                   PIC X(55)  VALUE
001740         'RATED-HITTER RECORDS WRITTEN, Z-TOTAL DESCENDING . . .'.
001750     05  CTB-RATED-COUNT          PIC ZZZ9.
001760*-----------------------------------------------------------*
001770 01  RPT-HEADER-B.
001780     05  FILLER                   PIC X(25)  VALUE 'NAME'.
001790     05  FILLER                   PIC X(01)  VALUE SPACE.
001800     05  FILLER                   PIC X(05)  VALUE '   ZR'.
001810     05  FILLER                   PIC X(01)  VALUE SPACE.
001820     05  FILLER                   PIC X(05)  VALUE '  ZHR'.
001830     05  FILLER                   PIC X(01)  VALUE SPACE.
001840     05  FILLER                   PIC X(05)  VALUE ' ZRBI'.
001850     05  FILLER                   PIC X(01)  VALUE SPACE.
001860     05  FILLER                   PIC X(05)  VALUE '  ZSO'.
001870     05  FILLER                   PIC X(01)  VALUE SPACE.
001880     05  FILLER                   PIC X(05)  VALUE '  ZTB'.
001890     05  FILLER                   PIC X(01)  VALUE SPACE.
001900     05  FILLER                   PIC X(05)  VALUE '  ZSB'.
001910     05  FILLER                   PIC X(01)  VALUE SPACE.
001920     05  FILLER                   PIC X(05)  VALUE ' ZOBP'.
001930     05  FILLER                   PIC X(01)  VALUE SPACE.
001940     05  FILLER                   PIC X(06)  VALUE '  ZTOT'.
001950*-----------------------------------------------------------*
001960 01  RPT-DASH-80.
001970     05  FILLER                   PIC X(80)  VALUE ALL '-'.
001980*-----------------------------------------------------------*
001990 01  RPT-DETAIL-B.
002000     05  DB-NAME                  PIC X(25).
002010     05  FILLER                   PIC X(01)  VALUE SPACE.
002020     05  DB-Z-R                   PIC -9.99.
002030     05  FILLER                   PIC X(01)  VALUE SPACE.
002040     05  DB-Z-HR                  PIC -9.99.
002050     05  FILLER                   PIC X(01)  VALUE SPACE.
002060     05  DB-Z-RBI                 PIC -9.99.
002070     05  FILLER                   PIC X(01)  VALUE SPACE.
002080     05  DB-Z-SO                  PIC -9.99.
002090     05  FILLER                   PIC X(01)  VALUE SPACE.
002100     05  DB-Z-TB                  PIC -9.99.
002110     05  FILLER                   PIC X(01)  VALUE SPACE.
002120     05  DB-Z-SB                  PIC -9.99.
002130     05  FILLER                   PIC X(01)  VALUE SPACE.
002140     05  DB-Z-OBP                 PIC -9.99.
002150     05  FILLER                   PIC X(01)  VALUE SPACE.
002160     05  DB-Z-TOTAL               PIC -99.99.
002170*-----------------------------------------------------------*
002180 PROCEDURE DIVISION.
002190*-----------------------------------------------------------*
002200 0000-MAIN-PROCESSING.
002210     PERFORM 1000-INITIALIZE-PROGRAM THRU 1000-EXIT.
002220     SORT RATE-SORT-FILE
002230          ON DESCENDING KEY SR-Z-TOTAL
002240          INPUT PROCEDURE  IS 2000-PROCESS-HITTER-FILE
002250          OUTPUT PROCEDURE IS 3000-WRITE-RATED-FILE.
002260     PERFORM 9800-CLOSE-FILES.
002270     GOBACK.
002280*-----------------------------------------------------------*
002290*  1000 THRU 1000-EXIT -- INITIALIZE-PROGRAM                 *
002300*-----------------------------------------------------------*
002310 1000-INITIALIZE-PROGRAM.
002320     OPEN INPUT  HITTER-FILE.
002330     IF HITRATIN-STATUS NOT = '00'
002340         DISPLAY 'HITRATE - HITRATIN OPEN FAILED - STATUS '
002350                 HITRATIN-STATUS
002360         GOBACK
002370     END-IF.
002380     OPEN OUTPUT RATED-HITTER-FILE
002390                 PRINT-FILE.
002400     MOVE FUNCTION CURRENT-DATE TO PRT-RUN-DATE-DATA.
002410 1000-EXIT.
002420     EXIT.
002430*-----------------------------------------------------------*
002440*  2000 THRU 2999 -- SORT INPUT PROCEDURE.  READS, VALIDATES,*
002450*  DERIVES, SUPPLEMENTS, SCORES, AND RELEASES EVERY HITTER.  *
002460*-----------------------------------------------------------*
002470 2000-PROCESS-HITTER-FILE SECTION.
002480     PERFORM 2010-SKIP-HITTER-HEADER.
002490     PERFORM 2100-READ-HITTER-FILE.
002500     PERFORM 2110-VALIDATE-HITTER-RECORD
002510         UNTIL HITTER-EOF.
002520 2000-DUMMY     SECTION.
002530*-----------------------------------------------------------*
002540 2010-SKIP-HITTER-HEADER.
002550     READ HITTER-FILE
002560         AT END
002570             SET HITTER-EOF TO TRUE
002580     END-READ.
002590*-----------------------------------------------------------*
002600 2100-READ-HITTER-FILE.
002610     READ HITTER-FILE
002620         AT END
002630             SET HITTER-EOF TO TRUE
002640     END-READ.
002650     IF NOT HITTER-EOF
002660         MOVE HITTER-FILE-REC TO HIT-REC-X
002670     END-IF.
002680*-----------------------------------------------------------*
002690*  02/08/97 RJT TJ-2206 -- LOG AND DROP A RECORD MISSING ANY *
002700*  FIELD THE RATING MATH DEPENDS ON INSTEAD OF ABENDING.     *
002710*-----------------------------------------------------------*
002720 2110-VALIDATE-HITTER-RECORD.
002730     MOVE 'Y' TO VALID-RECORD-SW.
002740     IF HT-PA   NOT NUMERIC
002750        OR HT-KPCT NOT NUMERIC
002760        OR HT-OBP  NOT NUMERIC
002770        OR HT-B1   NOT NUMERIC
002780        OR HT-B2   NOT NUMERIC
002790        OR HT-B3   NOT NUMERIC
002800        OR HT-HR   NOT NUMERIC
002810        OR HT-R    NOT NUMERIC
002820        OR HT-RBI  NOT NUMERIC
002830        OR HT-SB   NOT NUMERIC
002840        OR HT-NAME NOT VALID-NAME-CHAR
002850         MOVE 'N' TO VALID-RECORD-SW
002860         DISPLAY 'HITRATE - INVALID HITTER RECORD SKIPPED - '
002870                 HT-NAME
002880     END-IF.
002890     IF VALID-RECORD
002900         PERFORM 2200-DERIVE-SO-AND-TB
002910         PERFORM 2300-SUPPLEMENT-PLAYING-TIME
002920         PERFORM 2400-COMPUTE-Z-SCORES
002930         PERFORM 2900-RELEASE-SORT-RECORD
002940     END-IF.
002950     PERFORM 2100-READ-HITTER-FILE.
002960*-----------------------------------------------------------*
002970*  1. STRIKEOUTS = K% X PA.  2. TOTAL BASES = 1B+2(2B)+3(3B) *
002980*  +4(HR).  WORKING COPIES OF R/HR/RBI/SB/PA/OBP ARE TAKEN   *
002990*  HERE SO SUPPLEMENTATION CAN ADD TO THEM BELOW.            *
003000*-----------------------------------------------------------*
003010 2200-DERIVE-SO-AND-TB.
003020     MOVE HT-PA  TO WK-PA.
003030     MOVE HT-R   TO WK-R.
003040     MOVE HT-HR  TO WK-HR.
003050     MOVE HT-RBI TO WK-RBI.
003060     MOVE HT-SB  TO WK-SB.
003070     MOVE HT-OBP TO WK-OBP.
003080     COMPUTE WK-SO ROUNDED = HT-KPCT * HT-PA.
003090     COMPUTE WK-TB ROUNDED =
003100         HT-B1 + (2 * HT-B2) + (3 * HT-B3) + (4 * HT-HR).
003110*-----------------------------------------------------------*
003120*  01/17/96 RJT TJ-1955 -- A HITTER SHORT OF A FULL SEASON'S *
003130*  PA IS FILLED OUT TO TARGET-PA WITH REPLACEMENT-LEVEL      *
003140*  PRODUCTION SO HE ISN'T PENALIZED FOR A SHORT PROJECTION.  *
003150*  OBP IS A PA-WEIGHTED AVERAGE OF HIS OWN RATE AND THE      *
003160*  REPLACEMENT RATE OVER THE GAP PLATE APPEARANCES.          *
003170*-----------------------------------------------------------*
003180 2300-SUPPLEMENT-PLAYING-TIME.
003190     IF WK-PA < WC-TARGET-PA
003200         COMPUTE WK-PA-GAP = WC-TARGET-PA - WK-PA
003210         COMPUTE WK-OBP ROUNDED =
003220             ((WK-PA * WK-OBP) + (WK-PA-GAP * WC-REP-OBP))
003230                 / WC-TARGET-PA
003240         COMPUTE WK-R   ROUNDED =
003250             WK-R   + (WK-PA-GAP * WC-REP-R-PER-PA)
003260         COMPUTE WK-HR  ROUNDED =
003270             WK-HR  + (WK-PA-GAP * WC-REP-HR-PER-PA)
003280         COMPUTE WK-RBI ROUNDED =
003290             WK-RBI + (WK-PA-GAP * WC-REP-RBI-PER-PA)
003300         COMPUTE WK-SO  ROUNDED =
003310             WK-SO  + (WK-PA-GAP * WC-REP-SO-PER-PA)
003320         COMPUTE WK-TB  ROUNDED =
003330             WK-TB  + (WK-PA-GAP * WC-REP-TB-PER-PA)
003340         COMPUTE WK-SB  ROUNDED =
003350             WK-SB  + (WK-PA-GAP * WC-REP-SB-PER-PA)
003360         MOVE WC-TARGET-PA TO WK-PA
003370     END-IF.
003380*-----------------------------------------------------------*
003390*  SEVEN CATEGORY Z-SCORES.  COUNTING CATEGORIES ARE TAKEN   *
003400*  TO A WEEKLY RATE FIRST (DIVIDE BY NUM-WEEKS), THEN        *
003410*  DIVIDED BY THE CATEGORY'S WEEKLY STANDARD DEVIATION.      *
003420*  STRIKEOUTS ARE NEGATED -- FEWER IS BETTER.  OBP'S EDGE    *
003430*  OVER THE LEAGUE AVERAGE IS SPREAD ACROSS 9 ROSTER SLOTS.  *
003440*-----------------------------------------------------------*
003450 2400-COMPUTE-Z-SCORES.
003460     MOVE HT-NAME                 TO RH-NAME.
003470     COMPUTE RH-PA  ROUNDED = WK-PA.
003480     COMPUTE RH-R   ROUNDED = WK-R.
003490     COMPUTE RH-HR  ROUNDED = WK-HR.
003500     COMPUTE RH-RBI ROUNDED = WK-RBI.
003510     COMPUTE RH-SO  ROUNDED = WK-SO.
003520     COMPUTE RH-TB  ROUNDED = WK-TB.
003530     COMPUTE RH-SB  ROUNDED = WK-SB.
003540     COMPUTE RH-OBP ROUNDED = WK-OBP.
003550     COMPUTE RH-Z-R   ROUNDED = (WK-R   / WC-NUM-WEEKS)
003560                                 / WC-SD-R.
003570     COMPUTE RH-Z-HR  ROUNDED = (WK-HR  / WC-NUM-WEEKS)
003580                                 / WC-SD-HR.
003590     COMPUTE RH-Z-RBI ROUNDED = (WK-RBI / WC-NUM-WEEKS)
003600                                 / WC-SD-RBI.
003610     COMPUTE RH-Z-SB  ROUNDED = (WK-SB  / WC-NUM-WEEKS)
003620                                 / WC-SD-SB.
003630     COMPUTE RH-Z-TB  ROUNDED = (WK-TB  / WC-NUM-WEEKS)
003640                                 / WC-SD-TB.
003650     COMPUTE RH-Z-SO  ROUNDED = -1 * (WK-SO / WC-NUM-WEEKS)
003660                                 / WC-SD-SO.
003670     COMPUTE RH-Z-OBP ROUNDED = ((WK-OBP - WC-AVG-OBP) / 9)
003680                                 / WC-SD-OBP.
003690     COMPUTE RH-Z-TOTAL ROUNDED =
003700         RH-Z-R + RH-Z-HR + RH-Z-RBI + RH-Z-SB
003710       + RH-Z-TB + RH-Z-SO + RH-Z-OBP.
003720*-----------------------------------------------------------*
003730 2900-RELEASE-SORT-RECORD.
003740     MOVE RH-Z-TOTAL               TO SR-Z-TOTAL.
003750     MOVE RH-NAME                  TO SR-NAME.
003760     MOVE RH-PA                    TO SR-PA.
003770     MOVE RH-R                     TO SR-R.
003780     MOVE RH-HR                    TO SR-HR.
003790     MOVE RH-RBI                   TO SR-RBI.
003800     MOVE RH-SO                    TO SR-SO.
003810     MOVE RH-TB                    TO SR-TB.
003820     MOVE RH-SB                    TO SR-SB.
003830     MOVE RH-OBP                   TO SR-OBP.
003840     MOVE RH-Z-R                   TO SR-Z-R.
003850     MOVE RH-Z-HR                  TO SR-Z-HR.
003860     MOVE RH-Z-RBI                 TO SR-Z-RBI.
003870     MOVE RH-Z-SO                  TO SR-Z-SO.
003880     MOVE RH-Z-TB                  TO SR-Z-TB.
003890     MOVE RH-Z-SB                  TO SR-Z-SB.
003900     MOVE RH-Z-OBP                 TO SR-Z-OBP.
003910     RELEASE RATE-SORT-REC.
003920     ADD 1 TO WS-RATED-COUNT.
003930*-----------------------------------------------------------*
003940*  3000 THRU 3999 -- SORT OUTPUT PROCEDURE.  WRITES THE      *
003950*  RATED-HITTER FILE IN Z-TOTAL DESCENDING ORDER AND PRINTS  *
003960*  THE TOP 15 AS THE RETURN LOOP GOES BY.                    *
003970*-----------------------------------------------------------*
003980 3000-WRITE-RATED-FILE SECTION.
003990     PERFORM 3050-PRINT-COUNT-AND-HEADER.
004000     PERFORM 3100-RETURN-SORT-RECORD.
004010     PERFORM 3200-WRITE-RATED-RECORD
004020         UNTIL SORT-EOF.
004030 3000-DUMMY     SECTION.
004040*-----------------------------------------------------------*
004050 3050-PRINT-COUNT-AND-HEADER.
004060     MOVE WS-RATED-COUNT TO CTB-RATED-COUNT.
004070     MOVE RPT-COUNT-LINE-B TO NEXT-REPORT-LINE.
004080     PERFORM 9100-PRINT-HEADING-LINES.
004090     MOVE RPT-HEADER-B TO NEXT-REPORT-LINE.
004100     PERFORM 9120-WRITE-PRINT-LINE.
004110     MOVE RPT-DASH-80 TO NEXT-REPORT-LINE.
004120     PERFORM 9120-WRITE-PRINT-LINE.
004130*-----------------------------------------------------------*
004140 3100-RETURN-SORT-RECORD.
004150     RETURN RATE-SORT-FILE
004160         AT END
004170             SET SORT-EOF TO TRUE
004180     END-RETURN.
004190*-----------------------------------------------------------*
004200 3200-WRITE-RATED-RECORD.
004210     MOVE SR-NAME                  TO RH-NAME.
004220     MOVE SR-PA                    TO RH-PA.
004230     MOVE SR-R                     TO RH-R.
004240     MOVE SR-HR                    TO RH-HR.
004250     MOVE SR-RBI                   TO RH-RBI.
004260     MOVE SR-SO                    TO RH-SO.
004270     MOVE SR-TB                    TO RH-TB.
004280     MOVE SR-SB                    TO RH-SB.
004290     MOVE SR-OBP                   TO RH-OBP.
004300     MOVE SR-Z-R                   TO RH-Z-R.
004310     MOVE SR-Z-HR                  TO RH-Z-HR.
004320     MOVE SR-Z-RBI                 TO RH-Z-RBI.
004330     MOVE SR-Z-SO                  TO RH-Z-SO.
004340     MOVE SR-Z-TB                  TO RH-Z-TB.
004350     MOVE SR-Z-SB                  TO RH-Z-SB.
004360     MOVE SR-Z-OBP                 TO RH-Z-OBP.
004370     MOVE SR-Z-TOTAL               TO RH-Z-TOTAL.
004380     WRITE RATED-HITTER-REC.
004390     IF WS-RPT-COUNT < 15
004400         PERFORM 4000-PRINT-TOP-15-REPORT
004410     END-IF.
004420     PERFORM 3100-RETURN-SORT-RECORD.
004430*-----------------------------------------------------------*
004440*  4000 THRU 4099 -- TOP-15 REPORT ROW.                      *
004450*-----------------------------------------------------------*
004460 4000-PRINT-TOP-15-REPORT.
004470     ADD 1 TO WS-RPT-COUNT.
004480     MOVE RH-NAME                  TO DB-NAME.
004490     MOVE RH-Z-R                   TO DB-Z-R.
004500     MOVE RH-Z-HR                  TO DB-Z-HR.
004510     MOVE RH-Z-RBI                 TO DB-Z-RBI.
004520     MOVE RH-Z-SO                  TO DB-Z-SO.
004530     MOVE RH-Z-TB                  TO DB-Z-TB.
004540     MOVE RH-Z-SB                  TO DB-Z-SB.
004550     MOVE RH-Z-OBP                 TO DB-Z-OBP.
004560     MOVE RH-Z-TOTAL               TO DB-Z-TOTAL.
004570     MOVE RPT-DETAIL-B TO NEXT-REPORT-LINE.
004580     PERFORM 9120-WRITE-PRINT-LINE.
004590*-----------------------------------------------------------*
004600*  9000 THRU 9999 -- HOUSE PRINT-CONTROL ROUTINES            *
004610*-----------------------------------------------------------*
004620 9100-PRINT-HEADING-LINES.
004630     PERFORM 9110-WRITE-TOP-OF-PAGE.
004640*-----------------------------------------------------------*
004650 9110-WRITE-TOP-OF-PAGE.
004660     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
004670     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
004680     MOVE 1 TO PRT-LINE-COUNT.
004690     ADD 1 TO PRT-PAGE-COUNT.
004700*-----------------------------------------------------------*
004710 9120-WRITE-PRINT-LINE.
004720     IF PRT-LINE-COUNT >= PRT-LINES-ON-PAGE
004730         GO TO 9125-NEW-PAGE-LINE.
004740     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
004750     WRITE PRINT-RECORD AFTER ADVANCING PRT-SINGLE-SPACE.
004760     ADD 1 TO PRT-LINE-COUNT.
004770     GO TO 9129-EXIT.
004780 9125-NEW-PAGE-LINE.
004790     PERFORM 9110-WRITE-TOP-OF-PAGE.
004800 9129-EXIT.
004810     EXIT.
004820*-----------------------------------------------------------*
004830 9800-CLOSE-FILES.
004840     CLOSE HITTER-FILE
004850           RATED-HITTER-FILE
004860           PRINT-FILE.
