000100*-----------------------------------------------------------*
000110*  COPYLIB-AUTPA                                            *
000120*  AUTHORITATIVE-PLAYING-TIME EXTRACT RECORD AND THE        *
000130*  IN-MEMORY NAME-TO-PA LOOKUP TABLE PTNORM SEARCHES.       *
000140*  TABLE IS LOADED ONCE FROM THE SECOND PROJECTION SYSTEM   *
000150*  AND HELD INDEXED BY TABLE OCCURRENCE, NOT BY AN ACTUAL   *
000160*  KEYED FILE -- SEE 2210-SEARCH-AUTH-PA-TABLE IN PTNORM.   *
000170*-----------------------------------------------------------*
000180* 03/09/99 EAA  TJ-4611  INITIAL VERSION.                   *
000190*-----------------------------------------------------------*
000200 01  AUTH-PA-REC.
000210     05  AP-NAME                 PIC X(25).
000220     05  AP-PA                   PIC 9(04).
000230     05  FILLER                  PIC X(05)  VALUE SPACES.
000240 01  AUTH-PA-REC-X REDEFINES AUTH-PA-REC
000250                             PIC X(34).
000260*-----------------------------------------------------------*
000270 01  AUTH-PA-TABLE-CONTROLS.
000280     05  AUTH-PA-ENTRIES         PIC 9(04)  USAGE COMP
000290                                             VALUE 0.
000300     05  AUTH-PA-MAX-ENTRIES     PIC 9(04)  USAGE COMP
000310                                             VALUE 2000.
000320     05  FILLER                  PIC X(05)  VALUE SPACES.
000330*-----------------------------------------------------------*
000340 01  AUTH-PA-TABLE.
000350     05  AUTH-PA-TAB OCCURS 1 TO 2000 TIMES
000360                     DEPENDING ON AUTH-PA-ENTRIES
000370                     INDEXED BY AP-IDX.
000380         10  AP-TAB-NAME         PIC X(25).
000390         10  AP-TAB-PA           PIC 9(04).
