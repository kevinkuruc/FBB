000100*-----------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------*
000130 PROGRAM-ID.    PITRATE.
000140 AUTHOR.        RICHARD  J. TOLAND.
000150 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000160 DATE-WRITTEN.  03/14/92.
000170 DATE-COMPILED.
000180 SECURITY.      NON-CONFIDENTIAL.
000190*-----------------------------------------------------------*
000200*  P I T R A T E                                             *
000210*                                                             *
000220*  PITCHER RATING BUILDER.  READS THE PITCHER PROJECTION      *
000230*  EXTRACT, DROPS ANY ARM BELOW THE REPLACEMENT-LEVEL WAR     *
000240*  FLOOR, SPLITS STARTERS FROM RELIEVERS, PUTS BOTH ON A      *
000250*  COMMON WEEKLY FOOTING, SORTS THE MERGED SET DESCENDING BY  *
000260*  WAR, AND WRITES THE RATED-PITCHER FILE THE DRAFT BOARD     *
000270*  READS FROM.  ALSO PRINTS THE REPLACEMENT-LEVEL WEEKLY      *
000280*  BASELINE THE DRAFT BOARD PRICES BOTH POOLS AGAINST.        *
000290*-----------------------------------------------------------*
000300*  M A I N T E N A N C E   L O G                             *
000310*-----------------------------------------------------------*
000320* 03/14/92 RJT  TJ-1190  INITIAL VERSION.  STARTERS ONLY --   *
000330*                        RELIEVERS WERE RATED BY HAND.        *
000340* 05/19/94 RJT  TJ-1401  RELIEVERS BROUGHT INTO THE SAME RUN  *
000350*                        ON A PER-WEEK BASIS.                 *
000360* 02/08/97 RJT  TJ-2207  FILE STATUS CHECKING ADDED ON ALL    *
000370*                        OPENS PER SHOP STANDARD SP-11.       *
000380* 12/29/98 EAA  TJ-4462  Y2K -- RUN-DATE NOW CARRIES A FULL   *
000390*                        4-DIGIT CENTURY THROUGHOUT.          *
000400* 03/14/99 RJT  TJ-4615  REWRITE -- WAR REPLACES THE OLD      *
000410*                        ERA/WHIP-ONLY RANKING; SP AND RP     *
000420*                        NOW MERGE INTO ONE SORTED FILE.      *
000430* 04/02/99 RJT  TJ-4631  REPLACEMENT-LEVEL SUMMARY REPORT     *
000440*                        ADDED SO THE DRAFT BOARD CAN PRICE   *
000450*                        BOTH POOLS AGAINST A COMMON BASELINE.*
000460* 09/30/99 EAA  TJ-4689  MERGED OUTPUT NOW BUILT VIA SORT     *
000470*                        INPUT/OUTPUT PROCEDURE LIKE HITRATE. *
000480* 02/08/00 RJT  TJ-4901  NOT-NUMERIC WAR NO LONGER LOGGED --  *
000490*                        THAT SKIP IS SUPPOSED TO BE SILENT,  *
000500*                        SAME AS THE SUB-FLOOR SKIP BELOW IT. *
000510* 02/08/00 RJT  TJ-4902  VALID-NAME-CHAR CLASS TEST ADDED TO  *
000520*                        RECORD VALIDATION -- A GARBLED NAME  *
000530*                        FIELD NOW DROPS OUT THE SAME AS A    *
000540*                        NON-NUMERIC WAR.                     *
000550*-----------------------------------------------------------*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-370.
000590 OBJECT-COMPUTER.  IBM-370.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS VALID-NAME-CHAR IS 'A' THRU 'Z', 'a' THRU 'z',
000630                               SPACE, '.', '-', QUOTE.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT PITCHER-FILE        ASSIGN TO PITPROJ
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS PITPROJ-STATUS.
000690     SELECT RATED-PITCHER-FILE  ASSIGN TO RATEPIT
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS RATEPIT-STATUS.
000720     SELECT PIT-SORT-FILE       ASSIGN TO SORTWK2.
000730     SELECT PRINT-FILE          ASSIGN TO PRATERPT
000740            FILE STATUS IS PRATERPT-STATUS.
000750*-----------------------------------------------------------*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  PITCHER-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD.
000810 COPY PITREC.
000820*-----------------------------------------------------------*
000830 FD  RATED-PITCHER-FILE
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD.
000860 COPY RATPIT.
000870*-----------------------------------------------------------*
000880 FD  PRINT-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD.
000910 01  PRINT-RECORD.
000920     05  PRINT-LINE               PIC X(132).
000930     05  FILLER                   PIC X(05)  VALUE SPACES.
000940*-----------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960*-----------------------------------------------------------*
000970*  STANDALONE SCRATCH ITEMS -- NOT PART OF ANY RECORD.        *
000980*-----------------------------------------------------------*
000990 77  WS-SP-RPT-COUNT             PIC 9(02)  USAGE COMP
001000                                             VALUE 0.
001010 77  WS-RP-RPT-COUNT             PIC 9(02)  USAGE COMP
001020                                             VALUE 0.
001030*-----------------------------------------------------------*
001040 COPY PRTCTL.
001050*-----------------------------------------------------------*
001060 01  WS-FILE-STATUS-FIELDS.
001070     05  PITPROJ-STATUS           PIC X(02)  VALUE '00'.
001080     05  RATEPIT-STATUS           PIC X(02)  VALUE '00'.
001090     05  PRATERPT-STATUS          PIC X(02)  VALUE '00'.
001100     05  FILLER                   PIC X(05)  VALUE SPACES.
001110*-----------------------------------------------------------*
001120 01  WS-SWITCHES.
001130     05  PITCHER-EOF-SW           PIC X(01)  VALUE 'N'.
001140         88  PITCHER-EOF                     VALUE 'Y'.
001150     05  SORT-EOF-SW              PIC X(01)  VALUE 'N'.
001160         88  SORT-EOF                        VALUE 'Y'.
001170     05  FILLER                   PIC X(05)  VALUE SPACES.
001180*-----------------------------------------------------------*
001190*  WS-UNIT-C-CONSTANTS -- WEEKLY SHAPE OF THE LEAGUE, THE     *
001200*  REPLACEMENT-LEVEL PER-START/PER-WEEK RATES, AND THE WAR    *
001210*  ELIGIBILITY FLOOR, PER THE RATING RUNBOOK.                 *
001220*-----------------------------------------------------------*
001230 01  WS-UNIT-C-CONSTANTS.
001240     05  WC-NUM-WEEKS             PIC 9(02)  USAGE COMP
001250                                              VALUE 25.
001260     05  WC-STARTS-PER-WEEK       PIC 9V9(01) VALUE 7.0.
001270     05  WC-SP-CONTRIBUTION       PIC 9V9(01) VALUE 1.1.
001280     05  WC-RP-SLOTS              PIC 9V9(01) VALUE 4.0.
001290     05  WC-MIN-WAR               PIC S9(01)V9(02) VALUE 0.20.
001300     05  WC-SP-REP-IP             PIC 9(02)V9(03) VALUE 05.756.
001310     05  WC-SP-REP-L              PIC 9V9(04) VALUE 0.3379.
001320     05  WC-SP-REP-QS             PIC 9V9(04) VALUE 0.3797.
001330     05  WC-SP-REP-K              PIC 9(02)V9(03) VALUE 05.187.
001340     05  WC-SP-REP-ER             PIC 9V9(03) VALUE 2.688.
001350     05  WC-SP-REP-H              PIC 9(02)V9(03) VALUE 05.449.
001360     05  WC-SP-REP-BB             PIC 9V9(03) VALUE 1.998.
001370     05  WC-RP-REP-IP             PIC 9V9(03) VALUE 2.480.
001380     05  WC-RP-REP-L              PIC 9V9(04) VALUE 0.1180.
001390     05  WC-RP-REP-SV             PIC 9V9(04) VALUE 0.1208.
001400     05  WC-RP-REP-HLD            PIC 9V9(04) VALUE 0.8484.
001410     05  WC-RP-REP-K              PIC 9V9(03) VALUE 2.693.
001420     05  WC-RP-REP-ER             PIC 9V9(03) VALUE 0.963.
001430     05  WC-RP-REP-WH             PIC 9V9(03) VALUE 2.852.
001440     05  FILLER                   PIC X(05)  VALUE SPACES.
001450*-----------------------------------------------------------*
001460 01  WS-COUNTERS.
001470     05  WS-SP-COUNT              PIC 9(04)  USAGE COMP
001480                                              VALUE 0.
001490     05  WS-RP-COUNT              PIC 9(04)  USAGE COMP
001500                                              VALUE 0.
001510     05  WS-TOTAL-COUNT           PIC 9(04)  USAGE COMP
001520                                              VALUE 0.
001530     05  FILLER                   PIC X(05)  VALUE SPACES.
001540*-----------------------------------------------------------*
001550*  09/30/99 EAA TJ-4689 -- TOP 15 OF EACH TYPE ARE CAPTURED  *
001560*  OFF THE SINGLE WAR-DESCENDING SORT PASS AND HELD HERE SO  *
001570*  THE TWO REPORTS PRINT AS CLEAN, UNINTERLEAVED TABLES      *
001580*  AFTER THE SORT FINISHES -- SAME IDEA AS PTNORM'S EXAMPLE  *
001590*  TABLE.                                                    *
001600*-----------------------------------------------------------*
001610 01  SP-TOP15-TABLE.
001620     05  SP-TOP15-ENTRY OCCURS 15 TIMES INDEXED BY SP-IDX.
001630         10  ST-NAME              PIC X(25).
001640         10  ST-GS                PIC 9(02)V9(01).
001650         10  ST-IP-WK             PIC 9(02)V9(02).
001660         10  ST-L-WK              PIC 9V9(03).
001670         10  ST-K-WK              PIC 9(02)V9(02).
001680         10  ST-QS-WK             PIC 9V9(03).
001690         10  ST-ERA               PIC 9(02)V9(03).
001700         10  ST-WHIP              PIC 9V9(03).
001710*-----------------------------------------------------------*
001720 01  RP-TOP15-TABLE.
001730     05  RP-TOP15-ENTRY OCCURS 15 TIMES INDEXED BY RP-IDX2.
001740         10  RT-NAME              PIC X(25).
001750         10  RT-G                 PIC 9(03)V9(01).
001760         10  RT-IP-WK             PIC 9V9(03).
001770         10  RT-SV-WK             PIC 9V9(03).
001780         10  RT-HLD-WK            PIC 9V9(03).
001790         10  RT-K-WK              PIC 9V9(03).
001800         10  RT-ERA               PIC 9(02)V9(03).
001810         10  RT-WHIP              PIC 9V9(03).
001820*-----------------------------------------------------------*
001830*  REPLACEMENT-LEVEL SUMMARY WORKING FIELDS -- ONE GROUP PER  *
001840*  BLOCK (SP, RP, TOTAL) PER 04/02/99 TJ-4631.                *
001850*-----------------------------------------------------------*
001860 01  WS-REPL-SUMMARY.
001870     05  WS-REPL-SP.
001880         10  RS-SP-IP-WK          PIC 9(02)V9(02).
001890         10  RS-SP-L-WK           PIC 9V9(03).
001900         10  RS-SP-QS-WK          PIC 9V9(03).
001910         10  RS-SP-K-WK           PIC 9(02)V9(02).
001920         10  RS-SP-ER-WK          PIC 9V9(03).
001930         10  RS-SP-WH-WK          PIC 9(02)V9(03).
001940         10  RS-SP-ERA            PIC 9(02)V9(03).
001950         10  RS-SP-WHIP           PIC 9V9(03).
001960     05  WS-REPL-RP.
001970         10  RS-RP-IP-WK          PIC 9V9(02).
001980         10  RS-RP-L-WK           PIC 9V9(03).
001990         10  RS-RP-SV-WK          PIC 9V9(03).
002000         10  RS-RP-HLD-WK         PIC 9V9(03).
002010         10  RS-RP-K-WK           PIC 9V9(02).
002020         10  RS-RP-ER-WK          PIC 9V9(03).
002030         10  RS-RP-WH-WK          PIC 9V9(03).
002040         10  RS-RP-ERA            PIC 9(02)V9(03).
002050         10  RS-RP-WHIP           PIC 9V9(03).
002060     05  WS-REPL-TOTAL.
002070         10  RS-TOT-IP-WK         PIC 9(02)V9(02).
002080         10  RS-TOT-L-WK          PIC 9V9(03).
002090         10  RS-TOT-SV-WK         PIC 9V9(03).
002100         10  RS-TOT-HLD-WK        PIC 9V9(03).
002110         10  RS-TOT-K-WK          PIC 9(02)V9(02).
002120         10  RS-TOT-QS-WK         PIC 9V9(03).
002130         10  RS-TOT-ER-WK         PIC 9V9(03).
002140         10  RS-TOT-WH-WK         PIC 9(02)V9(03).
002150         10  RS-TOT-ERA           PIC 9(02)V9(03).
002160         10  RS-TOT-WHIP          PIC 9V9(03).
002170     05  FILLER                   PIC X(05)  VALUE SPACES.
002180*-----------------------------------------------------------*
002190 01  PRINT-LINES.
002200     05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACES.
002210     05  FILLER                   PIC X(05)  VALUE SPACES.
002220*-----------------------------------------------------------*
002230 01  RPT-COUNT-LINE-C.
002240     05  FILLER                   PIC X(17) VALUE 'STARTERS RATED .'.
002250     05  CTC-SP-COUNT             PIC ZZZ9.
002260     05  FILLER                   PIC X(18) VALUE
002270         ' RELIEVERS RATED .'.
002280     05  CTC-RP-COUNT             PIC ZZZ9.
002290     05  FILLER                   PIC X(13) VALUE
002300         ' TOTAL RATED .'.
002310     05  CTC-TOTAL-COUNT          PIC ZZZ9.
002320     05  FILLER                   PIC X(20) VALUE
002330         ' (MIN-WAR THRESHOLD '.
002340     05  CTC-MIN-WAR              PIC -9.99.
002350     05  FILLER                   PIC X(01) VALUE ')'.
002360*-----------------------------------------------------------*
002370 01  RPT-HEADER-SP.
002380     05  FILLER                   PIC X(25) VALUE 'NAME'.
002390     05  FILLER                   PIC X(01) VALUE SPACE.
002400     05  FILLER                   PIC X(05) VALUE '   GS'.
002410     05  FILLER                   PIC X(01) VALUE SPACE.
002420     05  FILLER                   PIC X(06) VALUE '  IPWK'.
002430     05  FILLER                   PIC X(01) VALUE SPACE.
002440     05  FILLER                   PIC X(05) VALUE ' LLWK'.
002450     05  FILLER                   PIC X(01) VALUE SPACE.
002460     05  FILLER                   PIC X(05) VALUE ' KKWK'.
002470     05  FILLER                   PIC X(01) VALUE SPACE.
002480     05  FILLER                   PIC X(05) VALUE ' QSWK'.
002490     05  FILLER                   PIC X(01) VALUE SPACE.
002500     05  FILLER                   PIC X(05) VALUE '  ERA'.
002510     05  FILLER                   PIC X(01) VALUE SPACE.
002520     05  FILLER                   PIC X(05) VALUE ' WHIP'.
002530*-----------------------------------------------------------*
002540 01  RPT-HEADER-RP.
002550     05  FILLER                   PIC X(25) VALUE 'NAME'.
002560     05  FILLER                   PIC X(01) VALUE SPACE.
002570     05  FILLER                   PIC X(05) VALUE '    G'.
002580     05  FILLER                   PIC X(01) VALUE SPACE.
002590     05  FILLER                   PIC X(06) VALUE '  IPWK'.
002600     05  FILLER                   PIC X(01) VALUE SPACE.
002610     05  FILLER                   PIC X(05) VALUE ' SVWK'.
002620     05  FILLER                   PIC X(01) VALUE SPACE.
002630     05  FILLER                   PIC X(05) VALUE 'HLDWK'.
002640     05  FILLER                   PIC X(01) VALUE SPACE.
002650     05  FILLER                   PIC X(05) VALUE ' KKWK'.
002660     05  FILLER                   PIC X(01) VALUE SPACE.
002670     05  FILLER                   PIC X(05) VALUE '  ERA'.
002680     05  FILLER                   PIC X(01) VALUE SPACE.
002690     05  FILLER                   PIC X(05) VALUE ' WHIP'.
002700*-----------------------------------------------------------*
002710 01  RPT-DASH-70.
002720     05  FILLER                   PIC X(70)  VALUE ALL '-'.
002730*-----------------------------------------------------------*
002740 01  RPT-EQUAL-70.
002750     05  FILLER                   PIC X(70)  VALUE ALL '='.
002760*-----------------------------------------------------------*
002770 01  RPT-DETAIL-SP.
002780     05  DSP-NAME                 PIC X(25).
002790     05  FILLER                   PIC X(01) VALUE SPACE.
002800     05  DSP-GS                   PIC ZZZ9.
002810     05  FILLER                   PIC X(01) VALUE SPACE.
002820     05  DSP-IP-WK                PIC ZZ9.99.
002830     05  FILLER                   PIC X(01) VALUE SPACE.
002840     05  DSP-L-WK                 PIC Z9.999.
002850     05  FILLER                   PIC X(01) VALUE SPACE.
002860     05  DSP-K-WK                 PIC Z9.99.
002870     05  FILLER                   PIC X(01) VALUE SPACE.
002880     05  DSP-QS-WK                PIC Z9.999.
002890     05  FILLER                   PIC X(01) VALUE SPACE.
002900     05  DSP-ERA                  PIC Z9.999.
002910     05  FILLER                   PIC X(01) VALUE SPACE.
002920     05  DSP-WHIP                 PIC Z9.999.
002930*-----------------------------------------------------------*
002940 01  RPT-DETAIL-RP.
002950     05  DRP-NAME                 PIC X(25).
002960     05  FILLER                   PIC X(01) VALUE SPACE.
002970     05  DRP-G                    PIC ZZZ9.
002980     05  FILLER                   PIC X(01) VALUE SPACE.
002990     05  DRP-IP-WK                PIC ZZ9.99.
003000     05  FILLER                   PIC X(01) VALUE SPACE.
003010     05  DRP-SV-WK                PIC Z9.999.
003020     05  FILLER                   PIC X(01) VALUE SPACE.
003030     05  DRP-HLD-WK               PIC Z9.999.
003040     05  FILLER                   PIC X(01) VALUE SPACE.
003050     05  DRP-K-WK                 PIC Z9.99.
003060     05  FILLER                   PIC X(01) VALUE SPACE.
003070     05  DRP-ERA                  PIC Z9.999.
003080     05  FILLER                   PIC X(01) VALUE SPACE.
003090     05  DRP-WHIP                 PIC Z9.999.
003100*-----------------------------------------------------------*
003110 01  RPT-REPL-HEADING.
003120     05  FILLER                   PIC X(30) VALUE
003130         'REPLACEMENT-LEVEL WEEKLY BASELINE'.
003140*-----------------------------------------------------------*
003150 01  RPT-REPL-COLHDR.
003160     05  FILLER                   PIC X(13) VALUE 'CATEGORY'.
003170     05  FILLER                   PIC X(08) VALUE '    IPWK'.
003180     05  FILLER                   PIC X(08) VALUE '    LWK'.
003190     05  FILLER                   PIC X(08) VALUE '    SVWK'.
003200     05  FILLER                   PIC X(08) VALUE '   HLDWK'.
003210     05  FILLER                   PIC X(07) VALUE '    KWK'.
003220     05  FILLER                   PIC X(08) VALUE '    QSWK'.
003230     05  FILLER                   PIC X(08) VALUE '    ERWK'.
003240     05  FILLER                   PIC X(08) VALUE '    WHWK'.
003250     05  FILLER                   PIC X(06) VALUE '   ERA'.
003260     05  FILLER                   PIC X(06) VALUE '  WHIP'.
003270*-----------------------------------------------------------*
003280 01  RPT-REPL-DETAIL.
003290     05  RD-LABEL                 PIC X(13).
003300     05  RD-IP-WK                 PIC ZZ9.99.
003310     05  RD-L-WK                  PIC ZZ9.999.
003320     05  RD-SV-WK                 PIC ZZ9.999.
003330     05  RD-HLD-WK                PIC ZZ9.999.
003340     05  RD-K-WK                  PIC ZZ9.99.
003350     05  RD-QS-WK                 PIC ZZ9.999.
003360     05  RD-ER-WK                 PIC ZZ9.999.
003370     05  RD-WH-WK                 PIC ZZ9.999.
003380     05  RD-ERA                   PIC ZZ9.999.
003390     05  RD-WHIP                  PIC ZZ9.999.
003400     05  FILLER                   PIC X(05)  VALUE SPACES.
003410*-----------------------------------------------------------*
003420 PROCEDURE DIVISION.
003430*-----------------------------------------------------------*
003440 0000-MAIN-PROCESSING.
003450     PERFORM 1000-INITIALIZE-PROGRAM THRU 1000-EXIT.
003460     SORT PIT-SORT-FILE
003470          ON DESCENDING KEY PS-WAR
003480          INPUT PROCEDURE  IS 2000-PROCESS-PITCHER-FILE
003490          OUTPUT PROCEDURE IS 3000-WRITE-RATED-FILE.
003500     PERFORM 4200-PRINT-COUNTS.
003510     PERFORM 4000-PRINT-SP-TOP-15-REPORT.
003520     PERFORM 4100-PRINT-RP-TOP-15-REPORT.
003530     PERFORM 5000-PRINT-REPLACEMENT-SUMMARY.
003540     PERFORM 9800-CLOSE-FILES.
003550     GOBACK.
003560*-----------------------------------------------------------*
003570*  1000 THRU 1000-EXIT -- INITIALIZE-PROGRAM                 *
003580*-----------------------------------------------------------*
003590 1000-INITIALIZE-PROGRAM.
003600     OPEN INPUT  PITCHER-FILE.
003610     IF PITPROJ-STATUS NOT = '00'
003620         DISPLAY 'PITRATE - PITPROJ OPEN FAILED - STATUS '
003630                 PITPROJ-STATUS
003640         GOBACK
003650     END-IF.
003660     OPEN OUTPUT RATED-PITCHER-FILE
003670                 PRINT-FILE.
003680     MOVE FUNCTION CURRENT-DATE TO PRT-RUN-DATE-DATA.
003690 1000-EXIT.
003700     EXIT.
003710*-----------------------------------------------------------*
003720*  2000 THRU 2999 -- SORT INPUT PROCEDURE.  READS, FILTERS   *
003730*  ON WAR, CLASSIFIES SP/RP, AND RELEASES EVERY QUALIFIER.   *
003740*-----------------------------------------------------------*
003750 2000-PROCESS-PITCHER-FILE SECTION.
003760     PERFORM 2010-SKIP-PITCHER-HEADER.
003770     PERFORM 2100-READ-PITCHER-FILE.
003780     PERFORM 2110-VALIDATE-PITCHER-RECORD
003790         UNTIL PITCHER-EOF.
003800 2000-DUMMY     SECTION.
003810*-----------------------------------------------------------*
003820 2010-SKIP-PITCHER-HEADER.
003830     READ PITCHER-FILE
003840         AT END
003850             SET PITCHER-EOF TO TRUE
003860     END-READ.
003870*-----------------------------------------------------------*
003880 2100-READ-PITCHER-FILE.
003890     READ PITCHER-FILE
003900         AT END
003910             SET PITCHER-EOF TO TRUE
003920     END-READ.
003930*-----------------------------------------------------------*
003940*  01/17/96 -- SKIP -- DROP ANY ARM WITH A NON-NUMERIC WAR, A  *
003950*  GARBLED NAME FIELD, OR BELOW THE REPLACEMENT-LEVEL WAR      *
003960*  FLOOR, SILENTLY, NO LOG MESSAGE (EXPECTED VOLUME).          *
003970*  02/08/00 RJT TJ-4901  DROPPED THE DISPLAY THAT USED TO     *
003980*  FIRE ON THE NOT-NUMERIC BRANCH -- IT WAS LOGGING EXACTLY   *
003990*  THE ROWS THIS PARAGRAPH IS SUPPOSED TO DROP QUIETLY.       *
004000*  02/08/00 RJT TJ-4902  VALID-NAME-CHAR CLASS TEST ADDED SO  *
004010*  A GARBLED NAME FIELD DROPS OUT HERE TOO.                   *
004020*-----------------------------------------------------------*
004030 2110-VALIDATE-PITCHER-RECORD.
004040     IF PP-WAR NUMERIC AND PP-NAME VALID-NAME-CHAR
004050         IF PP-WAR >= WC-MIN-WAR
004060             PERFORM 2200-CLASSIFY-PITCHER
004070             PERFORM 2900-RELEASE-SORT-RECORD
004080         END-IF
004090     END-IF.
004100     PERFORM 2100-READ-PITCHER-FILE.
004110*-----------------------------------------------------------*
004120 2200-CLASSIFY-PITCHER.
004130     MOVE PP-NAME TO RP-NAME.
004140     MOVE PP-WAR  TO RP-WAR.
004150     IF PP-GS > 5
004160         MOVE 'SP' TO RP-TYPE
004170         PERFORM 2300-COMPUTE-SP-WEEKLY-STATS
004180     ELSE
004190         MOVE 'RP' TO RP-TYPE
004200         PERFORM 2400-COMPUTE-RP-WEEKLY-STATS
004210     END-IF.
004220*-----------------------------------------------------------*
004230*  STARTERS ARE PUT ON A WEEKLY FOOTING AT THE PER-START RATE*
004240*  TIMES SP-CONTRIBUTION (1.1 STARTS/WEEK FOR ONE ROSTERED   *
004250*  STARTER).  SAVES/HOLDS DON'T APPLY TO A STARTER.          *
004260*-----------------------------------------------------------*
004270 2300-COMPUTE-SP-WEEKLY-STATS.
004280     COMPUTE RP-GS   ROUNDED = PP-GS.
004290     COMPUTE RP-G    ROUNDED = 0.
004300     COMPUTE RP-IP   ROUNDED = PP-IP.
004310     COMPUTE RP-IP-WK ROUNDED = (PP-IP / PP-GS)
004320                                 * WC-SP-CONTRIBUTION.
004330     COMPUTE RP-L-WK  ROUNDED = (PP-L  / PP-GS)
004340                                 * WC-SP-CONTRIBUTION.
004350     COMPUTE RP-QS-WK ROUNDED = (PP-QS / PP-GS)
004360                                 * WC-SP-CONTRIBUTION.
004370     COMPUTE RP-K-WK  ROUNDED = (PP-SO / PP-GS)
004380                                 * WC-SP-CONTRIBUTION.
004390     COMPUTE RP-ER-WK ROUNDED = (PP-ER / PP-GS)
004400                                 * WC-SP-CONTRIBUTION.
004410     COMPUTE RP-WH-WK ROUNDED =
004420         ((PP-BB + PP-H) / PP-GS) * WC-SP-CONTRIBUTION.
004430     MOVE 0                TO RP-SV-WK.
004440     MOVE 0                TO RP-HLD-WK.
004450     MOVE PP-ERA           TO RP-ERA.
004460     MOVE PP-WHIP          TO RP-WHIP.
004470     ADD 1 TO WS-SP-COUNT.
004480*-----------------------------------------------------------*
004490*  RELIEVERS ARE PUT ON A WEEKLY FOOTING BY SPREADING THE    *
004500*  SEASON LINE OVER THE 25-WEEK SCHEDULE.  NO QUALITY STARTS *
004510*  APPLY TO A RELIEVER.                                      *
004520*-----------------------------------------------------------*
004530 2400-COMPUTE-RP-WEEKLY-STATS.
004540     COMPUTE RP-GS   ROUNDED = 0.
004550     COMPUTE RP-G    ROUNDED = PP-G.
004560     COMPUTE RP-IP   ROUNDED = PP-IP.
004570     COMPUTE RP-IP-WK ROUNDED = PP-IP / WC-NUM-WEEKS.
004580     COMPUTE RP-L-WK   ROUNDED = PP-L  / WC-NUM-WEEKS.
004590     COMPUTE RP-SV-WK  ROUNDED = PP-SV / WC-NUM-WEEKS.
004600     COMPUTE RP-HLD-WK ROUNDED = PP-HLD / WC-NUM-WEEKS.
004610     COMPUTE RP-K-WK   ROUNDED = PP-SO / WC-NUM-WEEKS.
004620     COMPUTE RP-ER-WK  ROUNDED = PP-ER / WC-NUM-WEEKS.
004630     COMPUTE RP-WH-WK  ROUNDED =
004640         (PP-BB + PP-H) / WC-NUM-WEEKS.
004650     MOVE 0                TO RP-QS-WK.
004660     MOVE PP-ERA           TO RP-ERA.
004670     MOVE PP-WHIP          TO RP-WHIP.
004680     ADD 1 TO WS-RP-COUNT.
004690*-----------------------------------------------------------*
004700 2900-RELEASE-SORT-RECORD.
004710     MOVE RP-WAR                   TO PS-WAR.
004720     MOVE RP-NAME                  TO PS-NAME.
004730     MOVE RP-TYPE                  TO PS-TYPE.
004740     MOVE RP-GS                    TO PS-GS.
004750     MOVE RP-G                     TO PS-G.
004760     MOVE RP-IP                    TO PS-IP.
004770     MOVE RP-IP-WK                 TO PS-IP-WK.
004780     MOVE RP-L-WK                  TO PS-L-WK.
004790     MOVE RP-SV-WK                 TO PS-SV-WK.
004800     MOVE RP-HLD-WK                TO PS-HLD-WK.
004810     MOVE RP-K-WK                  TO PS-K-WK.
004820     MOVE RP-QS-WK                 TO PS-QS-WK.
004830     MOVE RP-ER-WK                 TO PS-ER-WK.
004840     MOVE RP-WH-WK                 TO PS-WH-WK.
004850     MOVE RP-ERA                   TO PS-ERA.
004860     MOVE RP-WHIP                  TO PS-WHIP.
004870     RELEASE PIT-SORT-REC.
004880     ADD 1 TO WS-TOTAL-COUNT.
004890*-----------------------------------------------------------*
004900*  3000 THRU 3999 -- SORT OUTPUT PROCEDURE.  WRITES THE      *
004910*  RATED-PITCHER FILE IN WAR DESCENDING ORDER AND PRINTS     *
004920*  THE TOP 15 OF EACH TYPE AS THE RETURN LOOP GOES BY.       *
004930*-----------------------------------------------------------*
004940 3000-WRITE-RATED-FILE SECTION.
004950     PERFORM 3100-RETURN-SORT-RECORD.
004960     PERFORM 3200-WRITE-RATED-RECORD
004970         UNTIL SORT-EOF.
004980 3000-DUMMY     SECTION.
004990*-----------------------------------------------------------*
005000 3100-RETURN-SORT-RECORD.
005010     RETURN PIT-SORT-FILE
005020         AT END
005030             SET SORT-EOF TO TRUE
005040     END-RETURN.
005050*-----------------------------------------------------------*
005060 3200-WRITE-RATED-RECORD.
005070     MOVE PS-WAR                   TO RP-WAR.
005080     MOVE PS-NAME                  TO RP-NAME.
005090     MOVE PS-TYPE                  TO RP-TYPE.
005100     MOVE PS-GS                    TO RP-GS.
005110     MOVE PS-G                     TO RP-G.
005120     MOVE PS-IP                    TO RP-IP.
005130     MOVE PS-IP-WK                 TO RP-IP-WK.
005140     MOVE PS-L-WK                  TO RP-L-WK.
005150     MOVE PS-SV-WK                 TO RP-SV-WK.
005160     MOVE PS-HLD-WK                TO RP-HLD-WK.
005170     MOVE PS-K-WK                  TO RP-K-WK.
005180     MOVE PS-QS-WK                 TO RP-QS-WK.
005190     MOVE PS-ER-WK                 TO RP-ER-WK.
005200     MOVE PS-WH-WK                 TO RP-WH-WK.
005210     MOVE PS-ERA                   TO RP-ERA.
005220     MOVE PS-WHIP                  TO RP-WHIP.
005230     WRITE RATED-PITCHER-REC.
005240     IF RP-IS-STARTER AND WS-SP-RPT-COUNT < 15
005250         ADD 1 TO WS-SP-RPT-COUNT
005260         SET SP-IDX TO WS-SP-RPT-COUNT
005270         MOVE RP-NAME    TO ST-NAME(SP-IDX)
005280         MOVE RP-GS      TO ST-GS(SP-IDX)
005290         MOVE RP-IP-WK   TO ST-IP-WK(SP-IDX)
005300         MOVE RP-L-WK    TO ST-L-WK(SP-IDX)
005310         MOVE RP-K-WK    TO ST-K-WK(SP-IDX)
005320         MOVE RP-QS-WK   TO ST-QS-WK(SP-IDX)
005330         MOVE RP-ERA     TO ST-ERA(SP-IDX)
005340         MOVE RP-WHIP    TO ST-WHIP(SP-IDX)
005350     END-IF.
005360     IF RP-IS-RELIEVER AND WS-RP-RPT-COUNT < 15
005370         ADD 1 TO WS-RP-RPT-COUNT
005380         SET RP-IDX2 TO WS-RP-RPT-COUNT
005390         MOVE RP-NAME    TO RT-NAME(RP-IDX2)
005400         MOVE RP-G       TO RT-G(RP-IDX2)
005410         MOVE RP-IP-WK   TO RT-IP-WK(RP-IDX2)
005420         MOVE RP-SV-WK   TO RT-SV-WK(RP-IDX2)
005430         MOVE RP-HLD-WK  TO RT-HLD-WK(RP-IDX2)
005440         MOVE RP-K-WK    TO RT-K-WK(RP-IDX2)
005450         MOVE RP-ERA     TO RT-ERA(RP-IDX2)
005460         MOVE RP-WHIP    TO RT-WHIP(RP-IDX2)
005470     END-IF.
005480     PERFORM 3100-RETURN-SORT-RECORD.
005490*-----------------------------------------------------------*
005500*  4000 THRU 4199 -- TOP-15 REPORT TABLES, PRINTED AFTER THE *
005510*  SORT FINISHES SO EACH TABLE IS A CLEAN, UNBROKEN BLOCK.   *
005520*-----------------------------------------------------------*
005530 4000-PRINT-SP-TOP-15-REPORT.
005540     MOVE RPT-HEADER-SP TO NEXT-REPORT-LINE.
005550     PERFORM 9100-PRINT-HEADING-LINES.
005560     MOVE RPT-DASH-70 TO NEXT-REPORT-LINE.
005570     PERFORM 9120-WRITE-PRINT-LINE.
005580     PERFORM 4010-PRINT-SP-TOP-15-ROW
005590         VARYING SP-IDX FROM 1 BY 1
005600         UNTIL SP-IDX > WS-SP-RPT-COUNT.
005610*-----------------------------------------------------------*
005620 4010-PRINT-SP-TOP-15-ROW.
005630     MOVE ST-NAME(SP-IDX)           TO DSP-NAME.
005640     MOVE ST-GS(SP-IDX)             TO DSP-GS.
005650     MOVE ST-IP-WK(SP-IDX)          TO DSP-IP-WK.
005660     MOVE ST-L-WK(SP-IDX)           TO DSP-L-WK.
005670     MOVE ST-K-WK(SP-IDX)           TO DSP-K-WK.
005680     MOVE ST-QS-WK(SP-IDX)          TO DSP-QS-WK.
005690     MOVE ST-ERA(SP-IDX)            TO DSP-ERA.
005700     MOVE ST-WHIP(SP-IDX)           TO DSP-WHIP.
005710     MOVE RPT-DETAIL-SP TO NEXT-REPORT-LINE.
005720     PERFORM 9120-WRITE-PRINT-LINE.
005730*-----------------------------------------------------------*
005740 4100-PRINT-RP-TOP-15-REPORT.
005750     MOVE RPT-HEADER-RP TO NEXT-REPORT-LINE.
005760     PERFORM 9100-PRINT-HEADING-LINES.
005770     MOVE RPT-DASH-70 TO NEXT-REPORT-LINE.
005780     PERFORM 9120-WRITE-PRINT-LINE.
005790     PERFORM 4110-PRINT-RP-TOP-15-ROW
005800         VARYING RP-IDX2 FROM 1 BY 1
005810         UNTIL RP-IDX2 > WS-RP-RPT-COUNT.
005820*-----------------------------------------------------------*
005830 4110-PRINT-RP-TOP-15-ROW.
005840     MOVE RT-NAME(RP-IDX2)          TO DRP-NAME.
005850     MOVE RT-G(RP-IDX2)             TO DRP-G.
005860     MOVE RT-IP-WK(RP-IDX2)         TO DRP-IP-WK.
005870     MOVE RT-SV-WK(RP-IDX2)         TO DRP-SV-WK.
005880     MOVE RT-HLD-WK(RP-IDX2)        TO DRP-HLD-WK.
005890     MOVE RT-K-WK(RP-IDX2)          TO DRP-K-WK.
005900     MOVE RT-ERA(RP-IDX2)           TO DRP-ERA.
005910     MOVE RT-WHIP(RP-IDX2)          TO DRP-WHIP.
005920     MOVE RPT-DETAIL-RP TO NEXT-REPORT-LINE.
005930     PERFORM 9120-WRITE-PRINT-LINE.
005940*-----------------------------------------------------------*
005950 4200-PRINT-COUNTS.
005960     MOVE WS-SP-COUNT              TO CTC-SP-COUNT.
005970     MOVE WS-RP-COUNT               TO CTC-RP-COUNT.
005980     MOVE WS-TOTAL-COUNT           TO CTC-TOTAL-COUNT.
005990     MOVE WC-MIN-WAR               TO CTC-MIN-WAR.
006000     MOVE RPT-COUNT-LINE-C TO NEXT-REPORT-LINE.
006010     PERFORM 9120-WRITE-PRINT-LINE.
006020*-----------------------------------------------------------*
006030*  5000 THRU 5399 -- REPLACEMENT-LEVEL WEEKLY SUMMARY.  NOT  *
006040*  PER-RECORD -- COMPUTED ONCE FROM THE UNIT C CONSTANTS.    *
006050*-----------------------------------------------------------*
006060 5000-PRINT-REPLACEMENT-SUMMARY.
006070     PERFORM 5100-COMPUTE-SP-REPLACEMENT.
006080     PERFORM 5200-COMPUTE-RP-REPLACEMENT.
006090     PERFORM 5300-COMPUTE-TOTAL-REPLACEMENT.
006100     MOVE RPT-REPL-HEADING TO NEXT-REPORT-LINE.
006110     PERFORM 9120-WRITE-PRINT-LINE.
006120     MOVE RPT-EQUAL-70 TO NEXT-REPORT-LINE.
006130     PERFORM 9120-WRITE-PRINT-LINE.
006140     MOVE RPT-REPL-COLHDR TO NEXT-REPORT-LINE.
006150     PERFORM 9120-WRITE-PRINT-LINE.
006160     MOVE 'SP REPLACEMENT' TO RD-LABEL.
006170     MOVE RS-SP-IP-WK  TO RD-IP-WK.
006180     MOVE ZERO         TO RD-L-WK RD-SV-WK RD-HLD-WK RD-K-WK.
006190     MOVE RS-SP-L-WK   TO RD-L-WK.
006200     MOVE RS-SP-K-WK   TO RD-K-WK.
006210     MOVE RS-SP-QS-WK  TO RD-QS-WK.
006220     MOVE RS-SP-ER-WK  TO RD-ER-WK.
006230     MOVE RS-SP-WH-WK  TO RD-WH-WK.
006240     MOVE RS-SP-ERA    TO RD-ERA.
006250     MOVE RS-SP-WHIP   TO RD-WHIP.
006260     MOVE ZERO         TO RD-SV-WK RD-HLD-WK.
006270     MOVE RPT-REPL-DETAIL TO NEXT-REPORT-LINE.
006280     PERFORM 9120-WRITE-PRINT-LINE.
006290     MOVE 'RP REPLACEMENT' TO RD-LABEL.
006300     MOVE RS-RP-IP-WK  TO RD-IP-WK.
006310     MOVE RS-RP-L-WK   TO RD-L-WK.
006320     MOVE RS-RP-SV-WK  TO RD-SV-WK.
006330     MOVE RS-RP-HLD-WK TO RD-HLD-WK.
006340     MOVE RS-RP-K-WK   TO RD-K-WK.
006350     MOVE ZERO         TO RD-QS-WK.
006360     MOVE RS-RP-ER-WK  TO RD-ER-WK.
006370     MOVE RS-RP-WH-WK  TO RD-WH-WK.
006380     MOVE RS-RP-ERA    TO RD-ERA.
006390     MOVE RS-RP-WHIP   TO RD-WHIP.
006400     MOVE RPT-REPL-DETAIL TO NEXT-REPORT-LINE.
006410     PERFORM 9120-WRITE-PRINT-LINE.
006420     MOVE 'TOTAL'       TO RD-LABEL.
006430     MOVE RS-TOT-IP-WK  TO RD-IP-WK.
006440     MOVE RS-TOT-L-WK   TO RD-L-WK.
006450     MOVE RS-TOT-SV-WK  TO RD-SV-WK.
006460     MOVE RS-TOT-HLD-WK TO RD-HLD-WK.
006470     MOVE RS-TOT-K-WK   TO RD-K-WK.
006480     MOVE RS-TOT-QS-WK  TO RD-QS-WK.
006490     MOVE RS-TOT-ER-WK  TO RD-ER-WK.
006500     MOVE RS-TOT-WH-WK  TO RD-WH-WK.
006510     MOVE RS-TOT-ERA    TO RD-ERA.
006520     MOVE RS-TOT-WHIP   TO RD-WHIP.
006530     MOVE RPT-REPL-DETAIL TO NEXT-REPORT-LINE.
006540     PERFORM 9120-WRITE-PRINT-LINE.
006550     MOVE RPT-EQUAL-70 TO NEXT-REPORT-LINE.
006560     PERFORM 9120-WRITE-PRINT-LINE.
006570*-----------------------------------------------------------*
006580*  SP REPLACEMENT WEEKLY = PER-START RATE X 7 STARTS/WEEK.   *
006590*-----------------------------------------------------------*
006600 5100-COMPUTE-SP-REPLACEMENT.
006610     COMPUTE RS-SP-IP-WK ROUNDED =
006620         WC-SP-REP-IP * WC-STARTS-PER-WEEK.
006630     COMPUTE RS-SP-L-WK  ROUNDED =
006640         WC-SP-REP-L  * WC-STARTS-PER-WEEK.
006650     COMPUTE RS-SP-QS-WK ROUNDED =
006660         WC-SP-REP-QS * WC-STARTS-PER-WEEK.
006670     COMPUTE RS-SP-K-WK  ROUNDED =
006680         WC-SP-REP-K  * WC-STARTS-PER-WEEK.
006690     COMPUTE RS-SP-ER-WK ROUNDED =
006700         WC-SP-REP-ER * WC-STARTS-PER-WEEK.
006710     COMPUTE RS-SP-WH-WK ROUNDED =
006720         (WC-SP-REP-H + WC-SP-REP-BB) * WC-STARTS-PER-WEEK.
006730     COMPUTE RS-SP-ERA  ROUNDED =
006740         (RS-SP-ER-WK * 9) / RS-SP-IP-WK.
006750     COMPUTE RS-SP-WHIP ROUNDED =
006760         RS-SP-WH-WK / RS-SP-IP-WK.
006770*-----------------------------------------------------------*
006780*  RP REPLACEMENT WEEKLY = PER-WEEK RATE X 4 BULLPEN SLOTS.  *
006790*-----------------------------------------------------------*
006800 5200-COMPUTE-RP-REPLACEMENT.
006810     COMPUTE RS-RP-IP-WK  ROUNDED =
006820         WC-RP-REP-IP  * WC-RP-SLOTS.
006830     COMPUTE RS-RP-L-WK   ROUNDED =
006840         WC-RP-REP-L   * WC-RP-SLOTS.
006850     COMPUTE RS-RP-SV-WK  ROUNDED =
006860         WC-RP-REP-SV  * WC-RP-SLOTS.
006870     COMPUTE RS-RP-HLD-WK ROUNDED =
006880         WC-RP-REP-HLD * WC-RP-SLOTS.
006890     COMPUTE RS-RP-K-WK   ROUNDED =
006900         WC-RP-REP-K   * WC-RP-SLOTS.
006910     COMPUTE RS-RP-ER-WK  ROUNDED =
006920         WC-RP-REP-ER  * WC-RP-SLOTS.
006930     COMPUTE RS-RP-WH-WK  ROUNDED =
006940         WC-RP-REP-WH  * WC-RP-SLOTS.
006950     COMPUTE RS-RP-ERA  ROUNDED =
006960         (RS-RP-ER-WK * 9) / RS-RP-IP-WK.
006970     COMPUTE RS-RP-WHIP ROUNDED =
006980         RS-RP-WH-WK / RS-RP-IP-WK.
006990*-----------------------------------------------------------*
007000*  TOTALS = SP + RP, EXCEPT SV/HLD (RP ONLY) AND QS (SP ONLY)*
007010*-----------------------------------------------------------*
007020 5300-COMPUTE-TOTAL-REPLACEMENT.
007030     COMPUTE RS-TOT-IP-WK ROUNDED = RS-SP-IP-WK + RS-RP-IP-WK.
007040     COMPUTE RS-TOT-L-WK  ROUNDED = RS-SP-L-WK  + RS-RP-L-WK.
007050     MOVE RS-RP-SV-WK              TO RS-TOT-SV-WK.
007060     MOVE RS-RP-HLD-WK             TO RS-TOT-HLD-WK.
007070     COMPUTE RS-TOT-K-WK  ROUNDED = RS-SP-K-WK  + RS-RP-K-WK.
007080     MOVE RS-SP-QS-WK              TO RS-TOT-QS-WK.
007090     COMPUTE RS-TOT-ER-WK ROUNDED = RS-SP-ER-WK + RS-RP-ER-WK.
007100     COMPUTE RS-TOT-WH-WK ROUNDED = RS-SP-WH-WK + RS-RP-WH-WK.
007110     COMPUTE RS-TOT-ERA  ROUNDED =
007120         (RS-TOT-ER-WK * 9) / RS-TOT-IP-WK.
007130     COMPUTE RS-TOT-WHIP ROUNDED =
007140         RS-TOT-WH-WK / RS-TOT-IP-WK.
007150*-----------------------------------------------------------*
007160*  9000 THRU 9999 -- HOUSE PRINT-CONTROL ROUTINES            *
007170*-----------------------------------------------------------*
007180 9100-PRINT-HEADING-LINES.
007190     PERFORM 9110-WRITE-TOP-OF-PAGE.
007200*-----------------------------------------------------------*
007210 9110-WRITE-TOP-OF-PAGE.
007220     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
007230     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
007240     MOVE 1 TO PRT-LINE-COUNT.
007250     ADD 1 TO PRT-PAGE-COUNT.
007260*-----------------------------------------------------------*
007270 9120-WRITE-PRINT-LINE.
007280     IF PRT-LINE-COUNT >= PRT-LINES-ON-PAGE
007290         GO TO 9125-NEW-PAGE-LINE.
007300     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
007310     WRITE PRINT-RECORD AFTER ADVANCING PRT-SINGLE-SPACE.
007320     ADD 1 TO PRT-LINE-COUNT.
007330     GO TO 9129-EXIT.
007340 9125-NEW-PAGE-LINE.
007350     PERFORM 9110-WRITE-TOP-OF-PAGE.
007360 9129-EXIT.
007370     EXIT.
007380*-----------------------------------------------------------*
007390 9800-CLOSE-FILES.
007400     CLOSE PITCHER-FILE
007410           RATED-PITCHER-FILE
007420           PRINT-FILE.
