000100*-----------------------------------------------------------*
000110*  COPYLIB-RATHIT                                           *
000120*  RATED-HITTER OUTPUT RECORD AND ITS SORT-WORK RECORD.     *
000130*  HITRATE BUILDS ONE RATED-HITTER-REC PER QUALIFYING       *
000140*  BATTER, RELEASES IT TO RATE-SORT-FILE KEYED ON Z-TOTAL,  *
000150*  THEN WRITES THE FILE BACK OUT IN DESCENDING ORDER.       *
000160*-----------------------------------------------------------*
000170* 03/11/99 EAA  TJ-4611  INITIAL VERSION.                   *
000180* 09/30/99 EAA  TJ-4688  ADDED Z-TOTAL TO FRONT OF SORT REC *
000190*                        SO THE SORT KEY IS CONTIGUOUS.     *
000200*-----------------------------------------------------------*
000210 01  RATED-HITTER-REC.
000220     05  RH-NAME                 PIC X(25).
000230     05  RH-PA                   PIC 9(04).
000240     05  RH-R                    PIC 9(03).
000250     05  RH-HR                   PIC 9(03).
000260     05  RH-RBI                  PIC 9(03).
000270     05  RH-SO                   PIC 9(03).
000280     05  RH-TB                   PIC 9(03).
000290     05  RH-SB                   PIC 9(03).
000300     05  RH-OBP                  PIC 9V9(03).
000310     05  RH-Z-SCORES.
000320         10  RH-Z-R              PIC S9(02)V9(02).
000330         10  RH-Z-HR             PIC S9(02)V9(02).
000340         10  RH-Z-RBI            PIC S9(02)V9(02).
000350         10  RH-Z-SO             PIC S9(02)V9(02).
000360         10  RH-Z-TB             PIC S9(02)V9(02).
000370         10  RH-Z-SB             PIC S9(02)V9(02).
000380         10  RH-Z-OBP            PIC S9(02)V9(02).
000390     05  RH-Z-TOTAL              PIC S9(02)V9(02).
000400     05  FILLER                  PIC X(05)  VALUE SPACES.
000410 01  RATED-HITTER-REC-X REDEFINES RATED-HITTER-REC
000420                                  PIC X(88).
000430*-----------------------------------------------------------*
000440 SD  RATE-SORT-FILE.
000450 01  RATE-SORT-REC.
000460     05  SR-Z-TOTAL              PIC S9(02)V9(02).
000470     05  SR-NAME                 PIC X(25).
000480     05  SR-PA                   PIC 9(04).
000490     05  SR-R                    PIC 9(03).
000500     05  SR-HR                   PIC 9(03).
000510     05  SR-RBI                  PIC 9(03).
000520     05  SR-SO                   PIC 9(03).
000530     05  SR-TB                   PIC 9(03).
000540     05  SR-SB                   PIC 9(03).
000550     05  SR-OBP                  PIC 9V9(03).
000560     05  SR-Z-R                  PIC S9(02)V9(02).
000570     05  SR-Z-HR                 PIC S9(02)V9(02).
000580     05  SR-Z-RBI                PIC S9(02)V9(02).
000590     05  SR-Z-SO                 PIC S9(02)V9(02).
000600     05  SR-Z-TB                 PIC S9(02)V9(02).
000610     05  SR-Z-SB                 PIC S9(02)V9(02).
000620     05  SR-Z-OBP                PIC S9(02)V9(02).
000630     05  FILLER                  PIC X(05)  VALUE SPACES.
