000100*-----------------------------------------------------------*
000110*  COPYLIB-PRTCTL                                           *
000120*  SHARED REPORT PRINT-CONTROL AND RUN-DATE FIELDS.         *
000130*  COPY INTO WORKING-STORAGE OF ANY PROGRAM THAT PRINTS A   *
000140*  PAGE-AT-A-TIME LISTING (PTNORM, HITRATE, PITRATE).       *
000150*-----------------------------------------------------------*
000160* 11/02/98 EAA  TJ-4471  BROKEN OUT OF SKELETON SO ALL      *
000170*                        RATING PROGRAMS SHARE ONE COPY.    *
000180* 02/14/99 EAA  TJ-4512  Y2K - RUN-DATE CARRIES 4-DIGIT     *
000190*                        YEAR; NO MORE 2-DIGIT WINDOWING.   *
000200*-----------------------------------------------------------*
000210 01  PRT-CONTROL-FIELDS.
000220     05  PRT-LINE-SPACING        PIC 9(02)  USAGE COMP
000230                                             VALUE 1.
000240     05  PRT-LINE-COUNT          PIC 9(03)  USAGE COMP
000250                                             VALUE 999.
000260     05  PRT-LINES-ON-PAGE       PIC 9(02)  USAGE COMP
000270                                             VALUE 55.
000280     05  PRT-PAGE-COUNT          PIC 9(03)  USAGE COMP
000290                                             VALUE 1.
000300     05  PRT-TOP-OF-PAGE         PIC X(01)  VALUE '1'.
000310     05  PRT-SINGLE-SPACE        PIC X(01)  VALUE ' '.
000320     05  PRT-DOUBLE-SPACE        PIC X(01)  VALUE '0'.
000330     05  PRT-TRIPLE-SPACE        PIC X(01)  VALUE '-'.
000340     05  FILLER                  PIC X(10)  VALUE SPACES.
000350*-----------------------------------------------------------*
000360 01  PRT-RUN-DATE-DATA.
000370     05  PRT-RUN-DATE.
000380         10  PRT-RUN-CCYY        PIC 9(04).
000390         10  PRT-RUN-MM          PIC 9(02).
000400         10  PRT-RUN-DD          PIC 9(02).
000410     05  PRT-RUN-DATE-SLASH REDEFINES PRT-RUN-DATE.
000420         10  PRT-RUN-SL-CCYY     PIC 9(04).
000430         10  PRT-RUN-SL-MM       PIC 9(02).
000440         10  PRT-RUN-SL-DD       PIC 9(02).
000450     05  PRT-RUN-TIME.
000460         10  PRT-RUN-HH          PIC 9(02).
000470         10  PRT-RUN-MI          PIC 9(02).
000480         10  PRT-RUN-SS          PIC 9(02).
000490         10  PRT-RUN-MS          PIC 9(02).
000500     05  FILLER                  PIC X(08)  VALUE SPACES.
