000100*-----------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*-----------------------------------------------------------*
000130 PROGRAM-ID.    PTNORM.
000140 AUTHOR.        EDWIN  A. ACKERMAN.
000150 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000160 DATE-WRITTEN.  03/09/92.
000170 DATE-COMPILED.
000180 SECURITY.      NON-CONFIDENTIAL.
000190*-----------------------------------------------------------*
000200*  P T N O R M                                               *
000210*                                                             *
000220*  PLAYING-TIME NORMALIZER.  READS THE HOUSE BATTING-SYSTEM  *
000230*  PROJECTION EXTRACT AND AN AUTHORITATIVE PLATE-APPEARANCE  *
000240*  EXTRACT FROM THE SECOND PROJECTION SYSTEM, BUILDS AN      *
000250*  IN-MEMORY NAME/PA TABLE FROM THE AUTHORITATIVE SIDE, THEN *
000260*  SCALES EVERY COUNTING STAT ON THE HOUSE SIDE SO EACH      *
000270*  PLAYER'S PLATE-APPEARANCE TOTAL MATCHES THE AUTHORITATIVE *
000280*  FIGURE.  RATE STATS (K%, OBP) PASS THROUGH UNCHANGED.     *
000290*  OUTPUT FEEDS THE HITRATE RATING-BUILDER RUN THAT FOLLOWS  *
000300*  THIS STEP IN THE NIGHTLY PROJECTION STREAM.               *
000310*-----------------------------------------------------------*
000320*  M A I N T E N A N C E   L O G                             *
000330*-----------------------------------------------------------*
000340* 03/09/92 EAA  TJ-1180  INITIAL VERSION.  ORIGINALLY A ONE- *
000350*                        FOR-ONE COPY OF THE BATTING FILE -- *
000360*                        THE AUTHORITATIVE-PA SCALING STEP   *
000370*                        WAS ADDED IN TJ-4611 BELOW.         *
000380* 06/22/93 EAA  TJ-1344  ADDED HBP, SF TO THE COUNTING-STAT  *
000390*                        LIST AT THE LEAGUE'S REQUEST.       *
000400* 11/30/95 RJT  TJ-1901  CORRECTED B3 (TRIPLES) COLUMN --    *
000410*                        WAS AGGREGATING INTO B2 BY MISTAKE  *
000420*                        SINCE THE INITIAL VERSION.          *
000430* 02/08/97 RJT  TJ-2205  FILE STATUS CHECKING ADDED ON ALL   *
000440*                        OPENS PER SHOP STANDARD SP-11.      *
000450* 08/14/98 EAA  TJ-4398  SKIP HEADER LINE ON BOTH INPUT      *
000460*                        EXTRACTS -- VENDOR ADDED COLUMN     *
000470*                        TITLES TO THE CSV DROP THIS YEAR.   *
000480* 12/29/98 EAA  TJ-4460  Y2K -- RUN-DATE NOW CARRIES A FULL  *
000490*                        4-DIGIT CENTURY THROUGHOUT.  NO     *
000500*                        MORE 2-DIGIT YEAR WINDOWING.        *
000510* 03/09/99 EAA  TJ-4611  REWRITE.  PROGRAM NOW LOADS THE     *
000520*                        AUTHORITATIVE-PA EXTRACT INTO AN    *
000530*                        IN-MEMORY TABLE AND SCALES EVERY    *
000540*                        COUNTING STAT TO THE AUTHORITATIVE  *
000550*                        PA FIGURE INSTEAD OF PASSING THE    *
000560*                        HOUSE FIGURES THROUGH AS-IS.        *
000570* 03/22/99 EAA  TJ-4618  ADDED THE 10-ROW EXAMPLE LISTING SO *
000580*                        THE LEAGUE COMMISSIONER CAN SPOT-   *
000590*                        CHECK THE SCALE FACTOR BY EYE.      *
000600* 07/21/00 DQ   TJ-4802  AUTHORITATIVE-PA TABLE NOW OCCURS   *
000610*                        DEPENDING ON THE LOADED COUNT --    *
000620*                        FORMERLY A FIXED 2000-ENTRY SEARCH  *
000630*                        EVERY TIME, EVEN ON A SHORT FILE.   *
000640* 04/19/02 DQ   TJ-5033  CONTROL TOTALS ROUTED TO THE REPORT *
000650*                        FILE INSTEAD OF SYSOUT -- OPERATOR  *
000660*                        WAS LOSING THE COUNTS OFF THE LOG.  *
000670*-----------------------------------------------------------*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.  IBM-370.
000710 OBJECT-COMPUTER.  IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT AUTH-PA-FILE      ASSIGN TO AUTHPA
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS IS AUTHPA-STATUS.
000790     SELECT HITTER-FILE       ASSIGN TO HITPROJ
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS IS HITPROJ-STATUS.
000820     SELECT NORM-HITTER-FILE  ASSIGN TO NORMHIT
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS IS NORMHIT-STATUS.
000850     SELECT PRINT-FILE        ASSIGN TO PTNRPT
000860            FILE STATUS IS PTNRPT-STATUS.
000870*-----------------------------------------------------------*
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  AUTH-PA-FILE
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD.
000930 01  AUTH-PA-FILE-REC            PIC X(34).
000940*-----------------------------------------------------------*
000950 FD  HITTER-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD.
000980 01  HITTER-FILE-REC             PIC X(80).
000990*-----------------------------------------------------------*
001000 FD  NORM-HITTER-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD.
001030 01  NORM-HITTER-FILE-REC        PIC X(155).
001040*-----------------------------------------------------------*
001050 FD  PRINT-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD.
001080 01  PRINT-RECORD.
001090     05  PRINT-LINE              PIC X(132).
001100     05  FILLER                  PIC X(05)  VALUE SPACES.
001110*-----------------------------------------------------------*
001120 WORKING-STORAGE SECTION.
001130*-----------------------------------------------------------*
001140*  STANDALONE SCRATCH ITEMS -- NOT PART OF ANY RECORD.        *
001150*-----------------------------------------------------------*
001160 77  WC-MIN-PA                   PIC 9(04)  USAGE COMP
001170                                             VALUE 0300.
001180 77  WS-EXAMPLE-COUNT            PIC 9(02)  USAGE COMP
001190                                             VALUE 0.
001200*-----------------------------------------------------------*
001210 COPY AUTPA.
001220*-----------------------------------------------------------*
001230 COPY HITREC.
001240*-----------------------------------------------------------*
001250 COPY PRTCTL.
001260*-----------------------------------------------------------*
001270 01  WS-FILE-STATUS-FIELDS.
001280     05  AUTHPA-STATUS           PIC X(02)  VALUE '00'.
001290     05  HITPROJ-STATUS          PIC X(02)  VALUE '00'.
001300     05  NORMHIT-STATUS          PIC X(02)  VALUE '00'.
001310     05  PTNRPT-STATUS           PIC X(02)  VALUE '00'.
001320     05  FILLER                  PIC X(05)  VALUE SPACES.
001330*-----------------------------------------------------------*
001340 01  WS-SWITCHES.
001350     05  AUTH-PA-EOF-SW          PIC X(01)  VALUE 'N'.
001360         88  AUTH-PA-EOF                    VALUE 'Y'.
001370     05  HITTER-EOF-SW           PIC X(01)  VALUE 'N'.
001380         88  HITTER-EOF                     VALUE 'Y'.
001390     05  FILLER                  PIC X(05)  VALUE SPACES.
001400*-----------------------------------------------------------*
001410 01  WS-COUNTERS.
001420     05  WS-ELIGIBLE-COUNT       PIC 9(04)  USAGE COMP
001430                                             VALUE 0.
001440     05  WS-MATCHED-COUNT        PIC 9(04)  USAGE COMP
001450                                             VALUE 0.
001460     05  WS-UNMATCHED-COUNT      PIC 9(04)  USAGE COMP
001470                                             VALUE 0.
001480     05  FILLER                  PIC X(05)  VALUE SPACES.
001490*-----------------------------------------------------------*
001500*  EXAMPLE-LISTING CAPTURE TABLE -- FIRST 10 MATCHED HITTERS *
001510*  ARE HELD HERE FOR THE SPOT-CHECK REPORT IN SECTION 4000.  *
001520*-----------------------------------------------------------*
001530 01  EXAMPLE-TABLE-AREA.
001540     05  EXAMPLE-ENTRY OCCURS 10 TIMES
001550                       INDEXED BY EX-IDX.
001560         10  EX-NAME             PIC X(25).
001570         10  EX-ORIG-PA          PIC 9(04)V9(01).
001580         10  EX-AUTH-PA          PIC 9(04)V9(01).
001590         10  EX-SCALE            PIC 9(01)V9(03).
001600     05  FILLER                  PIC X(05)  VALUE SPACES.
001610*-----------------------------------------------------------*
001620 01  PRINT-LINES.
001630     05  NEXT-REPORT-LINE        PIC X(132) VALUE SPACES.
001640     05  FILLER                  PIC X(05)  VALUE SPACES.
001650*-----------------------------------------------------------*
001660 01  RPT-HEADER-EX.
001670     05  FILLER                  PIC X(25)  VALUE 'PLAYER'.
001680     05  FILLER                  PIC X(10)  VALUE ' THEBAT PA'.
001690     05  FILLER                  PIC X(01)  VALUE SPACE.
001700     05  FILLER                  PIC X(10)  VALUE '     DC PA'.
001710     05  FILLER                  PIC X(01)  VALUE SPACE.
001720     05  FILLER                  PIC X(08)  VALUE '   SCALE'.
001730*-----------------------------------------------------------*
001740 01  RPT-DASH-55.
001750     05  FILLER                  PIC X(55)  VALUE ALL '-'.
001760*-----------------------------------------------------------*
001770 01  RPT-DETAIL-EX.
001780     05  DE-NAME                 PIC X(25).
001790     05  DE-ORIG-PA              PIC ZZZZZZZ9.9.
001800     05  FILLER                  PIC X(01)  VALUE SPACE.
001810     05  DE-AUTH-PA              PIC ZZZZZZZ9.9.
001820     05  FILLER                  PIC X(01)  VALUE SPACE.
001830     05  DE-SCALE                PIC ZZZ9.999.
001840*-----------------------------------------------------------*
001850 01  RPT-CONTROL-TOTALS.
001860     05  CT-LINE-1.
001870         10  FILLER              PIC X(55)  VALUE
001880             'ELIGIBLE AUTHORITATIVE PLAYERS (PA GE 300) LOADED . . .'.
001890         10  CT-ELIGIBLE         PIC ZZZ9.
001900     05  CT-LINE-2.
001910         10  FILLER              PIC X(55)  VALUE
001920             'HITTERS MATCHED TO AN AUTHORITATIVE PLAYER . . . . . .'.
001930         10  CT-MATCHED          PIC ZZZ9.
001940     05  CT-LINE-3.
001950         10  FILLER              PIC X(55)  VALUE
001960             'HITTERS UNMATCHED OR DROPPED FROM OUTPUT . . . . . . .'.
001970         10  CT-UNMATCHED        PIC ZZZ9.
001980     05  CT-LINE-4.
001990         10  FILLER              PIC X(55)  VALUE
002000             'NORMALIZED-HITTER RECORDS WRITTEN TO OUTPUT FILE . . .'.
002010         10  CT-WRITTEN          PIC ZZZ9.
002020*-----------------------------------------------------------*
002030 PROCEDURE DIVISION.
002040*-----------------------------------------------------------*
002050 0000-MAIN-PROCESSING.
002060     PERFORM 1000-INITIALIZE-PROGRAM THRU 1000-EXIT.
002070     PERFORM 1500-LOAD-AUTH-PA-TABLE.
002080     PERFORM 2000-NORMALIZE-HITTER-FILE.
002090     PERFORM 3000-PRINT-CONTROL-TOTALS THRU 3000-EXIT.
002100     PERFORM 4000-PRINT-EXAMPLE-LISTING.
002110     PERFORM 9800-CLOSE-FILES.
002120     GOBACK.
002130*-----------------------------------------------------------*
002140*  1000 THRU 1000-EXIT -- INITIALIZE-PROGRAM                 *
002150*-----------------------------------------------------------*
002160 1000-INITIALIZE-PROGRAM.
002170     OPEN INPUT  AUTH-PA-FILE
002180                 HITTER-FILE.
002190     IF AUTHPA-STATUS NOT = '00'
002200         DISPLAY 'PTNORM - AUTHPA OPEN FAILED - STATUS '
002210                 AUTHPA-STATUS
002220         GOBACK
002230     END-IF.
002240     IF HITPROJ-STATUS NOT = '00'
002250         DISPLAY 'PTNORM - HITPROJ OPEN FAILED - STATUS '
002260                 HITPROJ-STATUS
002270         GOBACK
002280     END-IF.
002290     OPEN OUTPUT NORM-HITTER-FILE
002300                 PRINT-FILE.
002310     MOVE FUNCTION CURRENT-DATE TO PRT-RUN-DATE-DATA.
002320     MOVE 0 TO AUTH-PA-ENTRIES.
002330 1000-EXIT.
002340     EXIT.
002350*-----------------------------------------------------------*
002360*  1500 THRU 1599 -- LOAD AUTHORITATIVE-PA TABLE             *
002370*-----------------------------------------------------------*
002380 1500-LOAD-AUTH-PA-TABLE.
002390     PERFORM 1510-SKIP-AUTH-PA-HEADER.
002400     PERFORM 1520-READ-AUTH-PA-FILE.
002410     PERFORM 1530-STORE-AUTH-PA-ENTRY
002420         UNTIL AUTH-PA-EOF.
002430*-----------------------------------------------------------*
002440 1510-SKIP-AUTH-PA-HEADER.
002450     READ AUTH-PA-FILE
002460         AT END
002470             SET AUTH-PA-EOF TO TRUE
002480     END-READ.
002490*-----------------------------------------------------------*
002500 1520-READ-AUTH-PA-FILE.
002510     READ AUTH-PA-FILE
002520         AT END
002530             SET AUTH-PA-EOF TO TRUE
002540     END-READ.
002550     IF NOT AUTH-PA-EOF
002560         MOVE AUTH-PA-FILE-REC TO AUTH-PA-REC-X
002570     END-IF.
002580*-----------------------------------------------------------*
002590 1530-STORE-AUTH-PA-ENTRY.
002600     IF AP-PA IS NUMERIC
002610         AND AP-PA >= WC-MIN-PA
002620         AND AUTH-PA-ENTRIES < AUTH-PA-MAX-ENTRIES
002630         ADD 1 TO AUTH-PA-ENTRIES
002640         ADD 1 TO WS-ELIGIBLE-COUNT
002650         SET AP-IDX TO AUTH-PA-ENTRIES
002660         MOVE AP-NAME TO AP-TAB-NAME(AP-IDX)
002670         MOVE AP-PA   TO AP-TAB-PA(AP-IDX)
002680     END-IF.
002690     PERFORM 1520-READ-AUTH-PA-FILE.
002700*-----------------------------------------------------------*
002710*  2000 THRU 2999 -- NORMALIZE THE HITTER PROJECTION FILE    *
002720*-----------------------------------------------------------*
002730 2000-NORMALIZE-HITTER-FILE.
002740     PERFORM 2010-SKIP-HITTER-HEADER.
002750     PERFORM 2100-READ-HITTER-FILE.
002760     PERFORM 2200-PROCESS-HITTER-RECORD
002770         UNTIL HITTER-EOF.
002780*-----------------------------------------------------------*
002790 2010-SKIP-HITTER-HEADER.
002800     READ HITTER-FILE
002810         AT END
002820             SET HITTER-EOF TO TRUE
002830     END-READ.
002840*-----------------------------------------------------------*
002850 2100-READ-HITTER-FILE.
002860     READ HITTER-FILE
002870         AT END
002880             SET HITTER-EOF TO TRUE
002890     END-READ.
002900     IF NOT HITTER-EOF
002910         MOVE HITTER-FILE-REC TO RAW-HIT-REC-X
002920     END-IF.
002930*-----------------------------------------------------------*
002940*  SKIP THE RECORD ENTIRELY IF ITS OWN PA IS NOT NUMERIC --  *
002950*  08/14/98 EAA TJ-4398.  OTHERWISE HAND IT TO THE SEARCH.   *
002960*-----------------------------------------------------------*
002970 2200-PROCESS-HITTER-RECORD.
002980     IF RW-PA IS NUMERIC
002990         PERFORM 2210-SEARCH-AUTH-PA-TABLE
003000     END-IF.
003010     PERFORM 2100-READ-HITTER-FILE.
003020*-----------------------------------------------------------*
003030 2210-SEARCH-AUTH-PA-TABLE.
003040     SET AP-IDX TO 1.
003050     SEARCH AUTH-PA-TAB
003060         AT END
003070             ADD 1 TO WS-UNMATCHED-COUNT
003080         WHEN AP-TAB-NAME(AP-IDX) = RW-NAME
003090             IF RW-PA > 0
003100                 PERFORM 2300-SCALE-COUNTING-STATS
003110                 PERFORM 2400-WRITE-NORMALIZED-RECORD
003120                 ADD 1 TO WS-MATCHED-COUNT
003130             ELSE
003140                 ADD 1 TO WS-UNMATCHED-COUNT
003150             END-IF
003160     END-SEARCH.
003170*-----------------------------------------------------------*
003180*  2300-SCALE-COUNTING-STATS -- SCALE = AUTH-PA / HOUSE-PA,  *
003190*  EVERY COUNTING STAT MULTIPLIED BY THE SAME FACTOR.  RATE  *
003200*  STATS (K%, OBP) ARE COPIED THROUGH UNCHANGED -- TJ-4611.  *
003210*-----------------------------------------------------------*
003220 2300-SCALE-COUNTING-STATS.
003230     COMPUTE WK-SCALE ROUNDED =
003240         AP-TAB-PA(AP-IDX) / RW-PA.
003250     MOVE RW-NAME                 TO HT-NAME.
003260     MOVE AP-TAB-PA(AP-IDX)       TO HT-PA.
003270     COMPUTE HT-AB  ROUNDED = RW-AB  * WK-SCALE.
003280     COMPUTE HT-H   ROUNDED = RW-H   * WK-SCALE.
003290     COMPUTE HT-B1  ROUNDED = RW-B1  * WK-SCALE.
003300     COMPUTE HT-B2  ROUNDED = RW-B2  * WK-SCALE.
003310     COMPUTE HT-B3  ROUNDED = RW-B3  * WK-SCALE.
003320     COMPUTE HT-HR  ROUNDED = RW-HR  * WK-SCALE.
003330     COMPUTE HT-R   ROUNDED = RW-R   * WK-SCALE.
003340     COMPUTE HT-RBI ROUNDED = RW-RBI * WK-SCALE.
003350     COMPUTE HT-BB  ROUNDED = RW-BB  * WK-SCALE.
003360     COMPUTE HT-SO  ROUNDED = RW-SO  * WK-SCALE.
003370     COMPUTE HT-HBP ROUNDED = RW-HBP * WK-SCALE.
003380     COMPUTE HT-SF  ROUNDED = RW-SF  * WK-SCALE.
003390     COMPUTE HT-SB  ROUNDED = RW-SB  * WK-SCALE.
003400     COMPUTE HT-CS  ROUNDED = RW-CS  * WK-SCALE.
003410     MOVE RW-KPCT TO HT-KPCT.
003420     MOVE RW-OBP  TO HT-OBP.
003430     PERFORM 2310-CAPTURE-EXAMPLE-ENTRY.
003440*-----------------------------------------------------------*
003450*  03/22/99 EAA TJ-4618 -- HOLD THE FIRST 10 MATCHES FOR THE *
003460*  SPOT-CHECK LISTING PRINTED IN SECTION 4000.               *
003470*-----------------------------------------------------------*
003480 2310-CAPTURE-EXAMPLE-ENTRY.
003490     IF WS-EXAMPLE-COUNT < 10
003500         ADD 1 TO WS-EXAMPLE-COUNT
003510         SET EX-IDX TO WS-EXAMPLE-COUNT
003520         MOVE RW-NAME           TO EX-NAME(EX-IDX)
003530         MOVE RW-PA             TO EX-ORIG-PA(EX-IDX)
003540         MOVE AP-TAB-PA(AP-IDX) TO EX-AUTH-PA(EX-IDX)
003550         MOVE WK-SCALE          TO EX-SCALE(EX-IDX)
003560     END-IF.
003570*-----------------------------------------------------------*
003580 2400-WRITE-NORMALIZED-RECORD.
003590     MOVE HIT-REC-X TO NORM-HITTER-FILE-REC.
003600     WRITE NORM-HITTER-FILE-REC.
003610*-----------------------------------------------------------*
003620*  3000 THRU 3000-EXIT -- CONTROL TOTALS                     *
003630*  04/19/02 DQ TJ-5033 -- ROUTED TO THE REPORT FILE.         *
003640*-----------------------------------------------------------*
003650 3000-PRINT-CONTROL-TOTALS.
003660     MOVE WS-ELIGIBLE-COUNT  TO CT-ELIGIBLE.
003670     MOVE WS-MATCHED-COUNT   TO CT-MATCHED.
003680     MOVE WS-UNMATCHED-COUNT TO CT-UNMATCHED.
003690     MOVE WS-MATCHED-COUNT   TO CT-WRITTEN.
003700     MOVE CT-LINE-1 TO NEXT-REPORT-LINE.
003710     PERFORM 9120-WRITE-PRINT-LINE.
003720     MOVE CT-LINE-2 TO NEXT-REPORT-LINE.
003730     PERFORM 9120-WRITE-PRINT-LINE.
003740     MOVE CT-LINE-3 TO NEXT-REPORT-LINE.
003750     PERFORM 9120-WRITE-PRINT-LINE.
003760     MOVE CT-LINE-4 TO NEXT-REPORT-LINE.
003770     PERFORM 9120-WRITE-PRINT-LINE.
003780 3000-EXIT.
003790     EXIT.
003800*-----------------------------------------------------------*
003810*  4000 THRU 4099 -- 10-ROW EXAMPLE LISTING (TJ-4618)        *
003820*-----------------------------------------------------------*
003830 4000-PRINT-EXAMPLE-LISTING.
003840     MOVE RPT-HEADER-EX TO NEXT-REPORT-LINE.
003850     PERFORM 9100-PRINT-HEADING-LINES.
003860     MOVE RPT-DASH-55 TO NEXT-REPORT-LINE.
003870     PERFORM 9120-WRITE-PRINT-LINE.
003880     PERFORM 4100-PRINT-EXAMPLE-ROW
003890         VARYING EX-IDX FROM 1 BY 1
003900         UNTIL EX-IDX > WS-EXAMPLE-COUNT.
003910*-----------------------------------------------------------*
003920 4100-PRINT-EXAMPLE-ROW.
003930     MOVE EX-NAME(EX-IDX)    TO DE-NAME.
003940     MOVE EX-ORIG-PA(EX-IDX) TO DE-ORIG-PA.
003950     MOVE EX-AUTH-PA(EX-IDX) TO DE-AUTH-PA.
003960     MOVE EX-SCALE(EX-IDX)   TO DE-SCALE.
003970     MOVE RPT-DETAIL-EX TO NEXT-REPORT-LINE.
003980     PERFORM 9120-WRITE-PRINT-LINE.
003990*-----------------------------------------------------------*
004000*  9000 THRU 9999 -- HOUSE PRINT-CONTROL ROUTINES            *
004010*-----------------------------------------------------------*
004020 9100-PRINT-HEADING-LINES.
004030     PERFORM 9110-WRITE-TOP-OF-PAGE.
004040*-----------------------------------------------------------*
004050 9110-WRITE-TOP-OF-PAGE.
004060     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
004070     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
004080     MOVE 1 TO PRT-LINE-COUNT.
004090     ADD 1 TO PRT-PAGE-COUNT.
004100*-----------------------------------------------------------*
004110 9120-WRITE-PRINT-LINE.
004120     IF PRT-LINE-COUNT >= PRT-LINES-ON-PAGE
004130         GO TO 9125-NEW-PAGE-LINE.
004140     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
004150     WRITE PRINT-RECORD AFTER ADVANCING PRT-SINGLE-SPACE.
004160     ADD 1 TO PRT-LINE-COUNT.
004170     GO TO 9129-EXIT.
004180 9125-NEW-PAGE-LINE.
004190     PERFORM 9110-WRITE-TOP-OF-PAGE.
004200 9129-EXIT.
004210     EXIT.
004220*-----------------------------------------------------------*
004230 9800-CLOSE-FILES.
004240     CLOSE AUTH-PA-FILE
004250           HITTER-FILE
004260           NORM-HITTER-FILE
004270           PRINT-FILE.
