000100*-----------------------------------------------------------*
000110*  COPYLIB-PITREC                                           *
000120*  PITCHER PROJECTION EXTRACT BUSINESS RECORD -- PITRATE    *
000130*  INPUT.  ONE ROW PER PROJECTED PITCHER, STARTERS AND      *
000140*  RELIEVERS MIXED TOGETHER; PITRATE SPLITS THEM BY GS.     *
000150*-----------------------------------------------------------*
000160* 03/14/99 EAA  TJ-4615  INITIAL VERSION.                   *
000170*-----------------------------------------------------------*
000180 01  PITCHER-PROJ-REC.
000190     05  PP-NAME                 PIC X(25).
000200     05  PP-WAR                  PIC S9(02)V9(02).
000210     05  PP-G                    PIC 9(03).
000220     05  PP-GS                   PIC 9(02).
000230     05  PP-IP                   PIC 9(03)V9(01).
000240     05  PP-L                    PIC 9(02).
000250     05  PP-SV                   PIC 9(02).
000260     05  PP-HLD                  PIC 9(02).
000270     05  PP-QS                   PIC 9(02).
000280     05  PP-SO                   PIC 9(03).
000290     05  PP-ER                   PIC 9(03).
000300     05  PP-H                    PIC 9(03).
000310     05  PP-BB                   PIC 9(03).
000320     05  PP-ERA                  PIC 9(02)V9(02).
000330     05  PP-WHIP                 PIC 9V9(02).
000340     05  FILLER                  PIC X(05)  VALUE SPACES.
000350 01  PITCHER-PROJ-REC-X REDEFINES PITCHER-PROJ-REC
000360                                  PIC X(70).
