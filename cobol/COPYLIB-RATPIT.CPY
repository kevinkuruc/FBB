000100*-----------------------------------------------------------*
000110*  COPYLIB-RATPIT                                           *
000120*  RATED-PITCHER OUTPUT RECORD AND ITS SORT-WORK RECORD.    *
000130*  PITRATE BUILDS ONE RATED-PITCHER-REC PER QUALIFYING      *
000140*  ARM (SP OR RP), RELEASES IT TO PIT-SORT-FILE KEYED ON    *
000150*  WAR, THEN WRITES THE MERGED FILE BACK IN WAR SEQUENCE.   *
000160*-----------------------------------------------------------*
000170* 03/14/99 EAA  TJ-4615  INITIAL VERSION.                   *
000180* 04/02/99 EAA  TJ-4631  SPLIT SP-ONLY / RP-ONLY WEEKLY      *
000190*                        COUNTS OUT TO THEIR OWN FIELDS SO  *
000200*                        A ZERO PRINTS INSTEAD OF A BLANK.  *
000210*-----------------------------------------------------------*
000220 01  RATED-PITCHER-REC.
000230     05  RP-NAME                 PIC X(25).
000240     05  RP-TYPE                 PIC X(02).
000250         88  RP-IS-STARTER                  VALUE 'SP'.
000260         88  RP-IS-RELIEVER                 VALUE 'RP'.
000270     05  RP-GS                   PIC 9(02)V9(01).
000280     05  RP-G                    PIC 9(03)V9(01).
000290     05  RP-IP                   PIC 9(03)V9(01).
000300     05  RP-IP-WK                PIC 9(02)V9(02).
000310     05  RP-L-WK                 PIC 9V9(03).
000320     05  RP-SV-WK                PIC 9V9(03).
000330     05  RP-HLD-WK               PIC 9V9(03).
000340     05  RP-K-WK                 PIC 9(02)V9(02).
000350     05  RP-QS-WK                PIC 9V9(03).
000360     05  RP-ER-WK                PIC 9V9(03).
000370     05  RP-WH-WK                PIC 9(02)V9(03).
000380     05  RP-ERA                  PIC 9(02)V9(03).
000390     05  RP-WHIP                 PIC 9V9(03).
000400     05  RP-WAR                  PIC S9(02)V9(02).
000410     05  FILLER                  PIC X(05)  VALUE SPACES.
000420 01  RATED-PITCHER-REC-X REDEFINES RATED-PITCHER-REC
000430                                   PIC X(89).
000440*-----------------------------------------------------------*
000450 SD  PIT-SORT-FILE.
000460 01  PIT-SORT-REC.
000470     05  PS-WAR                  PIC S9(02)V9(02).
000480     05  PS-NAME                 PIC X(25).
000490     05  PS-TYPE                 PIC X(02).
000500     05  PS-GS                   PIC 9(02)V9(01).
000510     05  PS-G                    PIC 9(03)V9(01).
000520     05  PS-IP                   PIC 9(03)V9(01).
000530     05  PS-IP-WK                PIC 9(02)V9(02).
000540     05  PS-L-WK                 PIC 9V9(03).
000550     05  PS-SV-WK                PIC 9V9(03).
000560     05  PS-HLD-WK               PIC 9V9(03).
000570     05  PS-K-WK                 PIC 9(02)V9(02).
000580     05  PS-QS-WK                PIC 9V9(03).
000590     05  PS-ER-WK                PIC 9V9(03).
000600     05  PS-WH-WK                PIC 9(02)V9(03).
000610     05  PS-ERA                  PIC 9(02)V9(03).
000620     05  PS-WHIP                 PIC 9V9(03).
000630     05  FILLER                  PIC X(05)  VALUE SPACES.
