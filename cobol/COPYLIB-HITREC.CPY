000100*-----------------------------------------------------------*
000110*  COPYLIB-HITREC                                           *
000120*  HITTER PROJECTION / NORMALIZED-HITTER BUSINESS RECORDS.  *
000130*  RAW-HIT-REC  IS THE BATTING-SYSTEM EXTRACT (PTNORM INPUT,*
000140*               COUNTING STATS INTEGER).                   *
000150*  HIT-REC      IS THE PA-NORMALIZED LAYOUT -- PTNORM WRITES*
000160*               IT, HITRATE READS IT.  COUNTING STATS CARRY*
000170*               4 DECIMALS BECAUSE THEY CARRY A SCALE      *
000180*               FACTOR THAT IS RARELY A WHOLE NUMBER.      *
000190*-----------------------------------------------------------*
000200* 03/09/99 EAA  TJ-4611  INITIAL VERSION FOR PLAYING-TIME   *
000210*                        NORMALIZER / RATING REWRITE.       *
000220* 07/21/00 DQ   TJ-4802  ADDED RAW-HIT-REC-X / HIT-REC-X    *
000230*                        FLAT VIEWS FOR FAST RECORD CLEAR.  *
000240*-----------------------------------------------------------*
000250 01  RAW-HIT-REC.
000260     05  RW-NAME                 PIC X(25).
000270     05  RW-PA                   PIC 9(04).
000280     05  RW-AB                   PIC 9(04).
000290     05  RW-H                    PIC 9(03).
000300     05  RW-B1                   PIC 9(03).
000310     05  RW-B2                   PIC 9(03).
000320     05  RW-B3                   PIC 9(02).
000330     05  RW-HR                   PIC 9(02).
000340     05  RW-R                    PIC 9(03).
000350     05  RW-RBI                  PIC 9(03).
000360     05  RW-BB                   PIC 9(03).
000370     05  RW-SO                   PIC 9(03).
000380     05  RW-HBP                  PIC 9(02).
000390     05  RW-SF                   PIC 9(02).
000400     05  RW-SB                   PIC 9(02).
000410     05  RW-CS                   PIC 9(02).
000420     05  RW-KPCT                 PIC 9V9(04).
000430     05  RW-OBP                  PIC 9V9(03).
000440     05  FILLER                  PIC X(05)  VALUE SPACES.
000450 01  RAW-HIT-REC-X REDEFINES RAW-HIT-REC
000460                             PIC X(80).
000470*-----------------------------------------------------------*
000480 01  HIT-REC.
000490     05  HT-NAME                 PIC X(25).
000500     05  HT-PA                   PIC 9(04).
000510     05  HT-AB                   PIC S9(04)V9(04).
000520     05  HT-H                    PIC S9(04)V9(04).
000530     05  HT-B1                   PIC S9(04)V9(04).
000540     05  HT-B2                   PIC S9(04)V9(04).
000550     05  HT-B3                   PIC S9(04)V9(04).
000560     05  HT-HR                   PIC S9(04)V9(04).
000570     05  HT-R                    PIC S9(04)V9(04).
000580     05  HT-RBI                  PIC S9(04)V9(04).
000590     05  HT-BB                   PIC S9(04)V9(04).
000600     05  HT-SO                   PIC S9(04)V9(04).
000610     05  HT-HBP                  PIC S9(04)V9(04).
000620     05  HT-SF                   PIC S9(04)V9(04).
000630     05  HT-SB                   PIC S9(04)V9(04).
000640     05  HT-CS                   PIC S9(04)V9(04).
000650     05  HT-KPCT                 PIC 9V9(04).
000660     05  HT-OBP                  PIC 9V9(03).
000670     05  FILLER                  PIC X(05)  VALUE SPACES.
000680 01  HIT-REC-X REDEFINES HIT-REC
000690                        PIC X(155).
000700*-----------------------------------------------------------*
000710*  SCRATCH FIELDS SCALE/SUPPLEMENT MATH WORKS IN -- CARRIED *
000720*  TO 4 DECIMALS PER THE PROJECTION-NORMALIZER RUNBOOK.     *
000730*-----------------------------------------------------------*
000740 01  WS-HIT-WORK-FIELDS.
000750     05  WK-SCALE                PIC S9(04)V9(04).
000760     05  WK-SCALE-X REDEFINES WK-SCALE
000770                              PIC X(08).
000780     05  WK-GAP                  PIC S9(04)V9(04).
000790     05  FILLER                  PIC X(05)  VALUE SPACES.
